000100******************************************************************
000200* COPYBOOK      :: PWRMEAC                                       *
000300* BESCHREIBUNG  :: Satzbild fuer die Verbrauchsmessdatei und das *
000400*                  daraus aufgebaute interne Messwerte-Feld      *
000500*                  (Haushaltsstrom, minutengenau)                *
000600*------------------------------------------------------------------*
000700* Vers. | Datum    | von | Kommentar                             *
000800*-------|----------|-----|---------------------------------------*
000900*A.00.00|1989-02-14| hrm | Neuerstellung (Messsatz lt. Pflichtenh.*
001000*A.00.01|1991-09-03| kbs | Subzaehler-Felder auf S9(7)V9(3) ange-*
001100*       |          |     | passt (Wasserheizer/Klima war zu eng) *
001200*A.01.00|1999-01-11| hrm | Jahr-2000: PWRM-JAHR von 9(02) auf    *
001300*       |          |     | 9(04) erweitert, Datum bleibt TT/MM/JJ*
001400*       |          |     | JJ extern, intern 4-stellig gefuehrt  *
001500*A.01.01|2004-06-30| dln | Tabellengroesse PWRM-TAB-MAX auf 20000*
001600*       |          |     | angehoben (groessere Tagesdateien)    *
001700*A.01.02|2015-05-19| kl  | Kommentare aufgeraeumt, keine Logik-  *
001800*       |          |     | aenderung                             *
001900******************************************************************
002000*
002100*--------------------------------------------------------------------*
002200* Eingelesener Messsatz (9 Felder, Trennzeichen konfigurierbar,     *
002300* Default TAB) - Praefix PWRM-ED- fuer das Editfeld vor der Zerle- *
002400* gung per UNSTRING                                                 *
002500*--------------------------------------------------------------------*
002600 01          PWRM-ED-SATZ.
002700     05      PWRM-ED-DATUM           PIC X(10).
002800     05      PWRM-ED-ZEIT            PIC X(08).
002900     05      PWRM-ED-GLOBAL-WIRK     PIC X(09).
003000     05      PWRM-ED-GLOBAL-BLIND    PIC X(09).
003100     05      PWRM-ED-SPANNUNG        PIC X(09).
003200     05      PWRM-ED-STROMSTAERKE    PIC X(09).
003300     05      PWRM-ED-SUBZAEHLER1     PIC X(11).
003400     05      PWRM-ED-SUBZAEHLER2     PIC X(11).
003500     05      PWRM-ED-SUBZAEHLER3     PIC X(11).
003600     05      FILLER                  PIC X(22).
003700*
003800*--------------------------------------------------------------------*
003900* Geparster Messsatz - Praefix PWRM-                                *
004000* Kitchen    = Subzaehler 1  (Kueche)                               *
004100* Laundry    = Subzaehler 2  (Waschkueche)                          *
004200* A/C        = Subzaehler 3  (Wasserheizer/Klimaanlage)             *
004300*--------------------------------------------------------------------*
004400 01          PWRM-SATZ.
004500     05      PWRM-DATUM-X            PIC X(10).
004600     05      PWRM-DATUM-TMJ REDEFINES PWRM-DATUM-X.
004700         10  PWRM-TAG                PIC 9(02).
004800         10  FILLER                  PIC X(01).
004900         10  PWRM-MONAT              PIC 9(02).
005000         10  FILLER                  PIC X(01).
005100         10  PWRM-JAHR               PIC 9(04).
005200     05      PWRM-ZEIT-X             PIC X(08).
005300     05      PWRM-ZEIT-HMS REDEFINES PWRM-ZEIT-X.
005400         10  PWRM-STUNDE             PIC 9(02).
005500         10  FILLER                  PIC X(01).
005600         10  PWRM-MINUTE             PIC 9(02).
005700         10  FILLER                  PIC X(01).
005800         10  PWRM-SEKUNDE            PIC 9(02).
005900     05      PWRM-GLOBAL-WIRK        PIC S9(05)V9(03) COMP.
006000     05      PWRM-GLOBAL-BLIND       PIC S9(05)V9(03) COMP.
006100     05      PWRM-SPANNUNG           PIC S9(05)V9(03) COMP.
006200     05      PWRM-STROMSTAERKE       PIC S9(05)V9(03) COMP.
006300     05      PWRM-KITCHEN            PIC S9(07)V9(03) COMP.
006400     05      PWRM-LAUNDRY            PIC S9(07)V9(03) COMP.
006500     05      PWRM-AC                 PIC S9(07)V9(03) COMP.
006600     05      FILLER                  PIC X(04).
006700*
006800*--------------------------------------------------------------------*
006900* Tabelle aller geladenen Messsaetze (Arbeitsspeicher des Laders)   *
007000*--------------------------------------------------------------------*
007100 01          PWRM-TAB-MAX            PIC S9(09) COMP VALUE 20000.
007200 01          PWRM-TAB-ANZ            PIC S9(09) COMP VALUE ZERO.
007300 01          PWRM-TABELLE.
007400     05      PWRM-TAB-SATZ OCCURS 20000 TIMES
007500                           INDEXED BY PWRM-TAB-IDX.
007600         10  PWRM-TAB-DATUM-X        PIC X(10).
007700         10  PWRM-TAB-TAG            PIC 9(02).
007800         10  PWRM-TAB-MONAT          PIC 9(02).
007900         10  PWRM-TAB-JAHR           PIC 9(04).
008000         10  PWRM-TAB-STUNDE         PIC 9(02).
008100         10  PWRM-TAB-KITCHEN        PIC S9(07)V9(03) COMP.
008200         10  PWRM-TAB-LAUNDRY        PIC S9(07)V9(03) COMP.
008300         10  PWRM-TAB-AC             PIC S9(07)V9(03) COMP.
008400         10  FILLER                  PIC X(02).
