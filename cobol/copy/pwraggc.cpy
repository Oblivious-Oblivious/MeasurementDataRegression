000100******************************************************************
000200* COPYBOOK      :: PWRAGGC                                       *
000300* BESCHREIBUNG  :: Gruppentabelle des Zeiteinheiten-Aggregators  *
000400*                  (eine Zeile pro Zeiteinheit-Label)            *
000500*------------------------------------------------------------------*
000600* Vers. | Datum    | von | Kommentar                             *
000700*-------|----------|-----|---------------------------------------*
000800*A.00.00|1989-03-02| hrm | Neuerstellung                         *
000900*A.00.01|1996-11-20| dln | Akkumulatoren auf S9(11)V9(4) erweit- *
001000*       |          |     | ert (Ueberlauf bei Jahres-Summe Monat)*
001100*A.01.00|1999-01-11| hrm | Jahr-2000: keine Datumsfelder hier,   *
001200*       |          |     | nur Pruefvermerk in Aenderungshistorie*
001300*A.01.01|2011-08-05| kl  | PWRA-EINHEIT/PWRA-FUNKTION ergaenzt,  *
001400*       |          |     | damit die Kopfdaten des Ergebnisses   *
001500*       |          |     | mit der Tabelle zusammen durchgereicht*
001600*       |          |     | werden koennen                        *
001700******************************************************************
001800*
001900*--------------------------------------------------------------------*
002000* Kopfdaten des Aggregationslaufs - Praefix PWRA-                   *
002100*--------------------------------------------------------------------*
002200 01          PWRA-KOPF.
002300     05      PWRA-BESCHREIBUNG       PIC X(60).
002400     05      PWRA-EINHEIT            PIC X(10).
002500         88  PWRA-EINH-SEASON            VALUE "SEASON".
002600         88  PWRA-EINH-MONTH             VALUE "MONTH".
002700         88  PWRA-EINH-DAYOFWEEK         VALUE "DAYOFWEEK".
002800         88  PWRA-EINH-PERIODOFDAY       VALUE "PERIODOFDAY".
002900     05      PWRA-FUNKTION           PIC X(04).
003000         88  PWRA-FUNK-AVG               VALUE "AVG ".
003100         88  PWRA-FUNK-SUM               VALUE "SUM ".
003200     05      FILLER                  PIC X(08).
003300*
003400*--------------------------------------------------------------------*
003500* Gruppentabelle - je Zeiteinheit-Label ein Eintrag.  Maximal 14    *
003600* unterschiedliche Label sind moeglich (12 Monate ist der groesste *
003700* Faelle); die Tabelle ist bewusst klein und fest dimensioniert.   *
003800*--------------------------------------------------------------------*
003900 01          PWRA-GRUPPEN-ANZ        PIC S9(04) COMP VALUE ZERO.
004000 01          PWRA-GRUPPEN-MAX        PIC S9(04) COMP VALUE 14.
004100 01          PWRA-GRUPPEN-TABELLE.
004200     05      PWRA-GRUPPE OCCURS 14 TIMES
004300                         INDEXED BY PWRA-GRP-IDX.
004400         10  PWRA-GRP-LABEL          PIC X(14).
004500         10  PWRA-GRP-ANZAHL         PIC S9(07) COMP.
004600         10  PWRA-GRP-KITCHEN-ACC    PIC S9(11)V9(4) COMP.
004700         10  PWRA-GRP-LAUNDRY-ACC    PIC S9(11)V9(4) COMP.
004800         10  PWRA-GRP-AC-ACC         PIC S9(11)V9(4) COMP.
004900         10  PWRA-GRP-KITCHEN-ERG    PIC S9(09)V9(4) COMP.
005000         10  PWRA-GRP-LAUNDRY-ERG    PIC S9(09)V9(4) COMP.
005100         10  PWRA-GRP-AC-ERG         PIC S9(09)V9(4) COMP.
005200         10  FILLER                  PIC X(04).
