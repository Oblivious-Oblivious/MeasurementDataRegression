000100******************************************************************
000200* COPYBOOK      :: PWRHSTC                                       *
000300* BESCHREIBUNG  :: Satzbild der Report-Historiendatei             *
000400*                  (";"-getrennt: Beschreibung;Exportart;Pfad)    *
000500*------------------------------------------------------------------*
000600* Vers. | Datum    | von | Kommentar                             *
000700*-------|----------|-----|---------------------------------------*
000800*A.00.00|1989-04-18| hrm | Neuerstellung                         *
000900*A.01.00|1999-01-11| hrm | Jahr-2000: keine Datumsfelder betroff.*
001000*A.01.01|2009-10-02| kbs | PWRH-TAB-MAX von 200 auf 500 angehoben*
001100*       |          |     | (Historie wird nicht mehr aufgeraeumt)*
001200******************************************************************
001300*
001400*--------------------------------------------------------------------*
001500* Satzbild, wie es in der Historiendatei steht (ein Satz = eine    *
001600* Zeile, Feldtrenner Semikolon) - Praefix PWRH-                    *
001700*--------------------------------------------------------------------*
001800 01          PWRH-SATZ-X             PIC X(146).
001900 01          PWRH-SATZ REDEFINES PWRH-SATZ-X.
002000     05      PWRH-BESCHREIBUNG       PIC X(60).
002100     05      FILLER                  PIC X(01).
002200     05      PWRH-EXPORTART          PIC X(04).
002300     05      FILLER                  PIC X(01).
002400     05      PWRH-AUSGABEPFAD        PIC X(80).
002500*
002600*--------------------------------------------------------------------*
002700* In-Memory-Tabelle der Historie, wird beim Start aus der Datei    *
002800* nachgezogen und am Ende der Auflistung wieder ausgegeben        *
002900*--------------------------------------------------------------------*
003000 01          PWRH-TAB-MAX            PIC S9(04) COMP VALUE 500.
003100 01          PWRH-TAB-ANZ            PIC S9(04) COMP VALUE ZERO.
003200 01          PWRH-TABELLE.
003300     05      PWRH-TAB-EINTRAG OCCURS 500 TIMES
003400                              INDEXED BY PWRH-TAB-IDX.
003500         10  PWRH-TAB-BESCHREIBUNG   PIC X(60).
003600         10  PWRH-TAB-EXPORTART      PIC X(04).
003700         10  PWRH-TAB-AUSGABEPFAD    PIC X(80).
003800         10  FILLER                  PIC X(01).
