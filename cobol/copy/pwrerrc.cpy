000100******************************************************************
000200* COPYBOOK      :: PWRERRC                                       *
000300* BESCHREIBUNG  :: Diagnosesatz fuer Konsolen-Fehlerprotokoll     *
000400*                  (abgeleitet von der frueheren SQL-Fehlertabel-*
000500*                  le GEN-ERROR, hier ohne Datenbankanbindung)    *
000600*------------------------------------------------------------------*
000700* Vers. | Datum    | von | Kommentar                             *
000800*-------|----------|-----|---------------------------------------*
000900*A.00.00|1989-02-20| hrm | Neuerstellung                         *
001000*A.01.00|2003-07-14| dln | ERR-TEXT von X(40) auf X(60) erweitert*
001100******************************************************************
001200*
001300 01          PWR-DIAGNOSE.
001400     05      PWR-DIA-MODUL           PIC X(08).
001500     05      PWR-DIA-KENNZEICHEN     PIC X(02).
001600         88  PWR-DIA-VALID-FEHLER        VALUE "VE".
001700         88  PWR-DIA-DATEI-FEHLER        VALUE "DE".
001800         88  PWR-DIA-PROGRAMM-FEHLER     VALUE "PE".
001900     05      PWR-DIA-TEXT            PIC X(60).
002000     05      FILLER                  PIC X(06).
