000100******************************************************************
000200* COPYBOOK      :: PWRLNKC                                       *
000300* BESCHREIBUNG  :: LINK-REC-Schnittstellen zwischen PWRDRV0O und *
000400*                  den vier aufgerufenen Modulen                 *
000500*------------------------------------------------------------------*
000600* Vers. | Datum    | von | Kommentar                             *
000700*-------|----------|-----|---------------------------------------*
000800*A.00.00|1989-02-20| hrm | Neuerstellung                         *
000900*A.01.00|1999-01-11| hrm | Jahr-2000: keine Aenderung notwendig  *
001000*A.01.01|2012-02-09| kl  | LINK-RPT-PFAD von X(40) auf X(80)     *
001100*       |          |     | erweitert (lange Pfade auf NFS-Mounts)*
001110*A.01.02|2019-02-06| dln | LINK-HST-AUSGABEPFAD ergaenzt: Pfad   *
001120*       |          |     | des Berichts getrennt vom Pfad der   *
001130*       |          |     | Historiendatei selbst (Ticket PWR-18)*
001200******************************************************************
001300*
001400*--------------------------------------------------------------------*
001500* Schnittstelle zum Lader (PWRLOD0M) - Praefix LINK-LOD-            *
001600*--------------------------------------------------------------------*
001700 01          LINK-LOD-REC.
001800     05      LINK-LOD-DATEINAME      PIC X(36).
001900     05      LINK-LOD-TRENNZEICHEN   PIC X(01).
002000     05      LINK-LOD-KOPFZEILE      PIC X(01).
002100         88  LINK-LOD-MIT-KOPF           VALUE "J".
002200         88  LINK-LOD-OHNE-KOPF          VALUE "N".
002300     05      LINK-LOD-RC             PIC S9(04) COMP.
002400     05      LINK-LOD-ANZ-SAETZE     PIC S9(09) COMP.
002500     05      FILLER                  PIC X(04).
002600*
002700*--------------------------------------------------------------------*
002800* Schnittstelle zum Aggregator (PWRAGG0M) - Praefix LINK-AGG-       *
002900*--------------------------------------------------------------------*
003000 01          LINK-AGG-REC.
003100     05      LINK-AGG-EINHEIT        PIC X(10).
003200     05      LINK-AGG-FUNKTION       PIC X(04).
003300     05      LINK-AGG-BESCHREIBUNG   PIC X(60).
003400     05      LINK-AGG-RC             PIC S9(04) COMP.
003500     05      FILLER                  PIC X(04).
003600*
003700*--------------------------------------------------------------------*
003800* Schnittstelle zum Reporter (PWRRPT0M) - Praefix LINK-RPT-         *
003900*--------------------------------------------------------------------*
004000 01          LINK-RPT-REC.
004100     05      LINK-RPT-EXPORTART      PIC X(04).
004200     05      LINK-RPT-PFAD           PIC X(80).
004300     05      LINK-RPT-RC             PIC S9(04) COMP.
004400     05      FILLER                  PIC X(04).
004500*
004600*--------------------------------------------------------------------*
004700* Schnittstelle zur Report-Historie (PWRHST0M) - Praefix LINK-HST- *
004800*--------------------------------------------------------------------*
004900 01          LINK-HST-REC.
005000     05      LINK-HST-FUNKTION       PIC X(01).
005100         88  LINK-HST-ANHAENGEN          VALUE "A".
005200         88  LINK-HST-AUFLISTEN          VALUE "L".
005300     05      LINK-HST-BESCHREIBUNG   PIC X(60).
005400     05      LINK-HST-EXPORTART      PIC X(04).
005500     05      LINK-HST-PFAD           PIC X(80).
005550     05      LINK-HST-AUSGABEPFAD    PIC X(80).
005600     05      LINK-HST-RC             PIC S9(04) COMP.
005700     05      FILLER                  PIC X(04).
