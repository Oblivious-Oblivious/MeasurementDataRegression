000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200?NOLMAP, SYMBOLS, INSPECT
000300?SAVE ALL
000400?SAVEABEND
000500?LINES 66
000600?CHECK 3
000700*
000800 IDENTIFICATION DIVISION.
000900*
001000 PROGRAM-ID.     PWRLOD0M.
001100 AUTHOR.         H. R. MUELLER.
001200 INSTALLATION.   WSOFT SYSTEME - ANWENDUNGSENTWICKLUNG.
001300 DATE-WRITTEN.   1989-02-14.
001400 DATE-COMPILED.
001500 SECURITY.       NUR FUER INTERNEN GEBRAUCH - WSOFT SYSTEME.
001600*
001700******************************************************************
001800* Letzte Aenderung :: 2019-02-06                                 *
001900* Letzte Version   :: A.03.03                                    *
002000* Kurzbeschreibung :: Lader fuer die Verbrauchsmessdatei         *
002100*                     (Haushaltsstrom, minutengenau)             *
002200* Auftrag          :: PWRBATCH-1                                 *
002300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*
002400*----------------------------------------------------------------*
002500* Vers.   | Datum      | von | Kommentar                         *
002600*---------|------------|-----|-----------------------------------*
002700* A.00.00 | 1989-02-14 | hrm | Neuerstellung fuer PWRBATCH-1     *
002800*         |            |     | (taeglicher Messsatzlade-Lauf)    *A01
002900* A.00.01 | 1990-06-05 | kbs | Abbruchbedingung bei nicht trenn- *A02
003000*         |            |     | barem Datum/Zeit-Paar ergaenzt   *A02
003100* A.01.00 | 1999-01-18 | hrm | Jahr-2000: PWRM-JAHR 4-stellig,   *A03
003200*         |            |     | Testlauf mit 00/19/20 als Jahr-  *A03
003300*         |            |     | zahl erfolgreich, keine weiteren *A03
003400*         |            |     | Anpassungen notwendig             *A03
003500* A.01.01 | 2004-06-30 | dln | Tabellengroesse an PWRMEAC ange-  *A04
003600*         |            |     | passt (20000 statt 5000 Saetze)  *A04
003700* A.02.00 | 2009-10-02 | kbs | Trennzeichen jetzt Parameter statt*A05
003800*         |            |     | fest TAB                          *A05
003900* A.02.01 | 2012-02-09 | kl  | Kopfzeilen-Schalter LINK-LOD-KOPF-*A06
004000*         |            |     | ZEILE eingefuehrt                 *A06
004100* A.03.00 | 2015-05-19 | kl  | Feldzaehler-Pruefung auf TALLYING *A07
004200*         |            |     | IN umgestellt (war vorher eine   *A07
004300*         |            |     | Za.-Schleife, TALLYING ist kuerzer*A07
004400* A.03.01 | 2017-11-30 | LOR | DISPLAY-Diagnosen bei Parse-Fehler*A08
004500*         |            |     | ergaenzt (Ticket PWRBATCH-4)      *A08
004600* A.03.02 | 2018-04-11 | kl  | PRUEFE auf C4-COUNT < 2 korrigiert*A09
004700*         |            |     | (war faelschlich < 1, liess ein- *A09
004800*         |            |     | feldige Zeilen als Messsatz durch*A09
004850* A.03.03 | 2019-02-06 | dln | Default-Trennzeichen TAB entfernt*A10
004860*         |            |     | - fehlendes Trennzeichen bricht  *A10
004870*         |            |     | den Lauf jetzt ab (Ticket PWR-17)*A10
004900*----------------------------------------------------------------*
005000*
005100* Programmbeschreibung
005200* --------------------
005300* Liest die Verbrauchsmessdatei zeilenweise, zerlegt jede Zeile
005400* am konfigurierten Trennzeichen, verwirft Zeilen mit falscher
005500* Feldzahl, bricht bei nicht trennbarem Datum/Zeit ab und baut
005600* die Tabelle PWRM-TABELLE fuer die nachfolgenden Module auf.
005700*
005800******************************************************************
005900*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     SWITCH-15 IS ANZEIGE-VERSION
006400         ON STATUS IS SHOW-VERSION
006500     CLASS ALPHNUM IS "0123456789"
006600                      "abcdefghijklmnopqrstuvwxyz"
006700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006800*
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT PWR-MESSDATEI    ASSIGN TO MESSEIN
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS FILE-STATUS.
007400*
007500 DATA DIVISION.
007600 FILE SECTION.
007700*
007800 FD  PWR-MESSDATEI
007900     RECORDING MODE IS F.
008000 01  PWR-MESSDATEI-SATZ.
008100     05  PWR-MESS-TEXT           PIC X(160).
008200     05  FILLER                  PIC X(020).
008300*
008400 WORKING-STORAGE SECTION.
008500*--------------------------------------------------------------------*
008600* Comp-Felder: Praefix Cn mit n = Anzahl Digits                     *
008700*--------------------------------------------------------------------*
008800 01          COMP-FELDER.
008900     05      C4-ANZ              PIC S9(04) COMP.
009000     05      C4-COUNT            PIC S9(04) COMP.
009100     05      C4-I1               PIC S9(04) COMP.
009200     05      C4-LEN              PIC S9(04) COMP.
009300     05      C4-PTR              PIC S9(04) COMP.
009400     05      C4-X.
009500         10                      PIC X VALUE LOW-VALUE.
009600         10  C4-X2               PIC X.
009700     05      C4-NUM REDEFINES C4-X
009800                                 PIC S9(04) COMP.
009900     05      C9-ANZ              PIC S9(09) COMP.
009950     05      FILLER              PIC X(02).
010000*
010100*--------------------------------------------------------------------*
010200* Display-Felder: Praefix D                                        *
010300*--------------------------------------------------------------------*
010400 01          DISPLAY-FELDER.
010500     05      D-NUM2              PIC  9(02).
010600     05      D-NUM4              PIC -9(04).
010700     05      D-NUM9              PIC  9(09).
010750     05      FILLER              PIC X(02).
010800*
010900*--------------------------------------------------------------------*
011000* Felder mit konstantem Inhalt: Praefix K                          *
011100*--------------------------------------------------------------------*
011200 01          KONSTANTE-FELDER.
011300     05      K-MODUL             PIC X(08) VALUE "PWRLOD0M".
011350     05      K-VERSION           PIC X(08) VALUE "A.03.03 ".
011380     05      FILLER              PIC X(02).
011400*
011500*----------------------------------------------------------------*
011600* Conditional-Felder                                             *
011700*----------------------------------------------------------------*
011800 01          SCHALTER.
011900     05      FILE-STATUS         PIC X(02).
012000         88  FILE-OK                         VALUE "00".
012100         88  FILE-NOK                        VALUE "01" THRU "99".
012200     05      REC-STAT REDEFINES  FILE-STATUS.
012300         10  FILE-STATUS1        PIC X.
012400             88 FILE-EOF                     VALUE "1".
012500             88 FILE-NONAME                  VALUE "3" THRU "5".
012600         10                      PIC X.
012700     05      PRG-STATUS          PIC 9.
012800         88  PRG-OK                          VALUE ZERO.
012900         88  PRG-ABBRUCH                     VALUE 2.
013000     05      ZEILE-UEBERSPRINGEN PIC X       VALUE "N".
013100         88  ZEILE-WIRD-UEBERSPRUNGEN        VALUE "J".
013150     05      FILLER              PIC X(02).
013200*
013300*--------------------------------------------------------------------*
013400* Arbeitsfelder fuer das Zerlegen einer Messzeile - Praefix WT-    *
013500*--------------------------------------------------------------------*
013600 01          WT-FELDER.
013700     05      WT-FELD1            PIC X(80).
013800     05      WT-FELD2            PIC X(80).
013900     05      WT-FELD3            PIC X(80).
014000     05      WT-FELD4            PIC X(80).
014100     05      WT-FELD5            PIC X(80).
014200     05      WT-FELD6            PIC X(80).
014300     05      WT-FELD7            PIC X(80).
014400     05      WT-FELD8            PIC X(80).
014500     05      WT-FELD9            PIC X(80).
014600     05      WT-FELD10           PIC X(80).
014700     05      FILLER              PIC X(04).
014800*
014900*--------------------------------------------------------------------*
015000* Datum-Uhrzeitfelder (fuer TAL-Routine)                           *
015100*--------------------------------------------------------------------*
016100 01          TAL-TIME-D.
016200     05      TAL-JHJJMMTT        PIC 9(08).
016300     05      TAL-HHMISS          PIC 9(06).
017000 01          TAL-TIME-N REDEFINES TAL-TIME-D.
017100     05      TAL-TIME-N14        PIC  9(14).
017200*
017300     COPY    PWRMEAC.
017400     COPY    PWRERRC.
017500*
017600 LINKAGE SECTION.
017700     COPY    PWRLNKC.
017800*
017900 PROCEDURE DIVISION USING LINK-LOD-REC.
018000******************************************************************
018100* Steuerungs-Section                                             *
018200******************************************************************
018300 A100-STEUERUNG SECTION.
018400 A100-00.
018500     IF  SHOW-VERSION
018600         DISPLAY K-MODUL " Version: " K-VERSION
018700         EXIT PROGRAM
018800     END-IF
018900*
019000     PERFORM B000-VORLAUF
019100     IF  PRG-ABBRUCH
019200         PERFORM B090-ENDE
019300         EXIT PROGRAM
019400     END-IF
019500*
019600     PERFORM B100-VERARBEITUNG
019700     PERFORM B090-ENDE
019800     EXIT PROGRAM
019900     .
020000 A100-99.
020100     EXIT.
020200******************************************************************
020300* Vorlauf: Felder initialisieren, Datei eroeffnen                *
020400******************************************************************
020500 B000-VORLAUF SECTION.
020600 B000-00.
020700     PERFORM C000-INIT
020800     PERFORM U200-TIMESTAMP
020900     DISPLAY K-MODUL " START  " TAL-TIME-N14
021000*
021100     IF  LINK-LOD-DATEINAME = SPACES
021200         DISPLAY "PWRLOD0M: Dateiname fehlt in LINK-REC"
021210         MOVE "Dateiname fehlt in LINK-REC" TO PWR-DIA-TEXT
021220         SET PWR-DIA-VALID-FEHLER TO TRUE
021230         PERFORM U900-FEHLERPROTOKOLL
021300         SET PRG-ABBRUCH TO TRUE
021400         EXIT SECTION
021500     END-IF
021600*
021700     IF  LINK-LOD-TRENNZEICHEN = SPACE
021750         DISPLAY "PWRLOD0M: Trennzeichen fehlt in LINK-REC"
021751         MOVE "Trennzeichen fehlt in LINK-REC" TO PWR-DIA-TEXT
021752         SET PWR-DIA-VALID-FEHLER TO TRUE
021753         PERFORM U900-FEHLERPROTOKOLL
021760         SET PRG-ABBRUCH TO TRUE
021770         EXIT SECTION
021780     END-IF
022000*
022100     PERFORM F100-OEFFNE-MESSDATEI
022200     .
022300 B000-99.
022400     EXIT.
022500******************************************************************
022600* Ende: Datei schliessen, Rueckgabecode setzen                   *
022700******************************************************************
022800 B090-ENDE SECTION.
022900 B090-00.
023000     IF  PRG-ABBRUCH
023100         MOVE 9999           TO LINK-LOD-RC
023200         DISPLAY K-MODUL " ABBRUCH"
023300     ELSE
023400         MOVE ZERO           TO LINK-LOD-RC
023500         MOVE PWRM-TAB-ANZ   TO LINK-LOD-ANZ-SAETZE
023600         MOVE PWRM-TAB-ANZ   TO D-NUM9
023700         DISPLAY K-MODUL " ENDE   Saetze geladen: " D-NUM9
023800         CLOSE PWR-MESSDATEI
023900     END-IF
024000     .
024100 B090-99.
024200     EXIT.
024300******************************************************************
024400* Verarbeitung: Messdatei zeilenweise lesen und zerlegen         *
024500******************************************************************
024600 B100-VERARBEITUNG SECTION.
024700 B100-00.
024800     IF  LINK-LOD-MIT-KOPF
024900         READ PWR-MESSDATEI
025000             AT END SET FILE-EOF TO TRUE
025100         END-READ
025200     END-IF
025300*
025400     READ PWR-MESSDATEI
025500         AT END SET FILE-EOF TO TRUE
025600     END-READ
025700*
025800     PERFORM B110-EINE-ZEILE
025900         UNTIL FILE-EOF OR PRG-ABBRUCH
026000     .
026100 B100-99.
026200     EXIT.
026300******************************************************************
026400* Eine Messzeile verarbeiten                                     *
026500******************************************************************
026600 B110-EINE-ZEILE SECTION.
026700 B110-00.
026800     SET ZEILE-WIRD-UEBERSPRUNGEN TO FALSE
026900     PERFORM C100-UNSTRING-FELDER
027000     IF  PRG-ABBRUCH
027100         EXIT SECTION
027200     END-IF
027300*
027400     IF  NOT ZEILE-WIRD-UEBERSPRUNGEN
027500         PERFORM C200-DATUM-ZEIT-PARSEN
027600         PERFORM C300-SATZ-ANHAENGEN
027700     END-IF
027800*
027900     READ PWR-MESSDATEI
028000         AT END SET FILE-EOF TO TRUE
028100     END-READ
028200     .
028300 B110-99.
028400     EXIT.
028500******************************************************************
028600* Zeile am konfigurierten Trennzeichen in 9 Felder zerlegen      *
028700* - weniger als 2 Felder (Datum/Zeit nicht trennbar): Abbruch    *
028800* - ungleich 9 Felder: Zeile wird uebersprungen                  *
028900******************************************************************
029000 C100-UNSTRING-FELDER SECTION.
029100 C100-00.
029200     MOVE SPACES TO WT-FELDER
029300     MOVE ZERO   TO C4-COUNT
029400*
029500     UNSTRING PWR-MESS-TEXT DELIMITED BY LINK-LOD-TRENNZEICHEN
029600         INTO WT-FELD1, WT-FELD2, WT-FELD3, WT-FELD4, WT-FELD5,
029700              WT-FELD6, WT-FELD7, WT-FELD8, WT-FELD9, WT-FELD10
029800         TALLYING IN C4-COUNT
029900     END-UNSTRING
030000*
030100     IF  C4-COUNT < 2
030200         DISPLAY "PWRLOD0M: Zeile nicht am Trennzeichen "
030300                 "aufteilbar (Datum/Zeit) - Abbruch"
030310         MOVE "Zeile nicht am Trennzeichen aufteilbar" TO PWR-DIA-TEXT
030320         SET PWR-DIA-VALID-FEHLER TO TRUE
030330         PERFORM U900-FEHLERPROTOKOLL
030400         SET PRG-ABBRUCH TO TRUE
030500         EXIT SECTION
030600     END-IF
030700*
030800     IF  C4-COUNT NOT = 9
030900         SET ZEILE-WIRD-UEBERSPRUNGEN TO TRUE
031000         EXIT SECTION
031100     END-IF
031200*
031300     MOVE WT-FELD1  TO PWRM-ED-DATUM
031400     MOVE WT-FELD2  TO PWRM-ED-ZEIT
031500     MOVE WT-FELD3  TO PWRM-ED-GLOBAL-WIRK
031600     MOVE WT-FELD4  TO PWRM-ED-GLOBAL-BLIND
031700     MOVE WT-FELD5  TO PWRM-ED-SPANNUNG
031800     MOVE WT-FELD6  TO PWRM-ED-STROMSTAERKE
031900     MOVE WT-FELD7  TO PWRM-ED-SUBZAEHLER1
032000     MOVE WT-FELD8  TO PWRM-ED-SUBZAEHLER2
032100     MOVE WT-FELD9  TO PWRM-ED-SUBZAEHLER3
032200     .
032300 C100-99.
032400     EXIT.
032500******************************************************************
032600* Datum (TT/MM/JJJJ) und Uhrzeit (HH:MI:SS) aufloesen und die   *
032700* sieben numerischen Felder uebernehmen                          *
032800******************************************************************
032900 C200-DATUM-ZEIT-PARSEN SECTION.
033000 C200-00.
033100     MOVE PWRM-ED-DATUM(1:2)  TO PWRM-TAG
033200     MOVE PWRM-ED-DATUM(4:2)  TO PWRM-MONAT
033300     MOVE PWRM-ED-DATUM(7:4)  TO PWRM-JAHR
033400     MOVE PWRM-ED-ZEIT(1:2)   TO PWRM-STUNDE
033500     MOVE PWRM-ED-ZEIT(4:2)   TO PWRM-MINUTE
033600     MOVE PWRM-ED-ZEIT(7:2)   TO PWRM-SEKUNDE
033700*
033800     MOVE PWRM-ED-GLOBAL-WIRK   TO PWRM-GLOBAL-WIRK
033900     MOVE PWRM-ED-GLOBAL-BLIND  TO PWRM-GLOBAL-BLIND
034000     MOVE PWRM-ED-SPANNUNG      TO PWRM-SPANNUNG
034100     MOVE PWRM-ED-STROMSTAERKE  TO PWRM-STROMSTAERKE
034200     MOVE PWRM-ED-SUBZAEHLER1   TO PWRM-KITCHEN
034300     MOVE PWRM-ED-SUBZAEHLER2   TO PWRM-LAUNDRY
034400     MOVE PWRM-ED-SUBZAEHLER3   TO PWRM-AC
034500     .
034600 C200-99.
034700     EXIT.
034800******************************************************************
034900* Geparsten Satz an die Tabelle PWRM-TABELLE anhaengen           *
035000******************************************************************
035100 C300-SATZ-ANHAENGEN SECTION.
035200 C300-00.
035300     IF  PWRM-TAB-ANZ >= PWRM-TAB-MAX
035400         DISPLAY "PWRLOD0M: Tabelle PWRM-TABELLE ist voll ("
035500                 PWRM-TAB-MAX " Saetze) - weitere Zeilen "
035600                 "werden nicht mehr geladen"
035700         EXIT SECTION
035800     END-IF
035900*
036000     ADD 1 TO PWRM-TAB-ANZ
036100     SET PWRM-TAB-IDX TO PWRM-TAB-ANZ
036200     MOVE PWRM-DATUM-X   TO PWRM-TAB-DATUM-X(PWRM-TAB-IDX)
036300     MOVE PWRM-TAG       TO PWRM-TAB-TAG(PWRM-TAB-IDX)
036400     MOVE PWRM-MONAT     TO PWRM-TAB-MONAT(PWRM-TAB-IDX)
036500     MOVE PWRM-JAHR      TO PWRM-TAB-JAHR(PWRM-TAB-IDX)
036600     MOVE PWRM-STUNDE    TO PWRM-TAB-STUNDE(PWRM-TAB-IDX)
036700     MOVE PWRM-KITCHEN   TO PWRM-TAB-KITCHEN(PWRM-TAB-IDX)
036800     MOVE PWRM-LAUNDRY   TO PWRM-TAB-LAUNDRY(PWRM-TAB-IDX)
036900     MOVE PWRM-AC        TO PWRM-TAB-AC(PWRM-TAB-IDX)
037000     .
037100 C300-99.
037200     EXIT.
037300******************************************************************
037400* Initialisierung von Feldern und Strukturen                    *
037500******************************************************************
037600 C000-INIT SECTION.
037700 C000-00.
037800     INITIALIZE SCHALTER
037900     MOVE ZERO   TO PWRM-TAB-ANZ
038000     .
038100 C000-99.
038200     EXIT.
038300******************************************************************
038400* Oeffnen der Messdatei (Eingabe)                                 *
038500******************************************************************
038600 F100-OEFFNE-MESSDATEI SECTION.
038700 F100-00.
038800     OPEN INPUT PWR-MESSDATEI
038900     IF  FILE-NOK
039000         DISPLAY "PWRLOD0M: Messdatei nicht geoeffnet, Status "
039100                 FILE-STATUS " Datei " LINK-LOD-DATEINAME
039110         MOVE "Messdatei nicht geoeffnet" TO PWR-DIA-TEXT
039120         SET PWR-DIA-DATEI-FEHLER TO TRUE
039130         PERFORM U900-FEHLERPROTOKOLL
039200         SET PRG-ABBRUCH TO TRUE
039300     END-IF
039400     .
039500 F100-99.
039600     EXIT.
039700******************************************************************
039800* Zeitstempel fuer Start-/Endeprotokoll erstellen                *
039900******************************************************************
040000 U200-TIMESTAMP SECTION.
040100 U200-00.
040200     ACCEPT TAL-TIME-D FROM DATE YYYYMMDD
040300     .
040500 U200-99.
040600     EXIT.
040650******************************************************************
040660* Fehlerprotokoll: Diagnosesatz (Copy PWRERRC) fuer Konsolen-     *
040670* Fehlerausgabe ausfuellen und anzeigen                           *
040680******************************************************************
040690 U900-FEHLERPROTOKOLL SECTION.
040691 U900-00.
040692     MOVE K-MODUL            TO PWR-DIA-MODUL
040693     DISPLAY PWR-DIA-MODUL "-" PWR-DIA-KENNZEICHEN ": "
040694             PWR-DIA-TEXT
040695     .
040696 U900-99.
040697     EXIT.
040700******************************************************************
040800* ENDE Source-Programm                                            *
040900******************************************************************
