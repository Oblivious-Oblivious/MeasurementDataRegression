000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200?NOLMAP, SYMBOLS, INSPECT
000300?SAVE ALL
000400?SAVEABEND
000500?LINES 66
000600?CHECK 3
000700*
000800 IDENTIFICATION DIVISION.
000900*
001000 PROGRAM-ID.     PWRHST0M.
001100 AUTHOR.         D. LANZ.
001200 INSTALLATION.   WSOFT SYSTEME - ANWENDUNGSENTWICKLUNG.
001300 DATE-WRITTEN.   1989-04-18.
001400 DATE-COMPILED.
001500 SECURITY.       NUR FUER INTERNEN GEBRAUCH - WSOFT SYSTEME.
001600*
001700******************************************************************
001800* Letzte Aenderung :: 2019-02-06                                 *
001900* Letzte Version   :: A.02.01                                    *
002000* Kurzbeschreibung :: Verwaltung der Report-Historiendatei       *
002100*                     (Anhaengen und Auflisten)                  *
002200* Auftrag          :: PWRBATCH-1                                 *
002300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*
002400*----------------------------------------------------------------*
002500* Vers.   | Datum      | von | Kommentar                         *
002600*---------|------------|-----|-----------------------------------*
002700* A.00.00 | 1989-04-18 | dln | Neuerstellung fuer PWRBATCH-1      *A01
002800* A.01.00 | 1999-01-21 | hrm | Jahr-2000: keine Datumsfelder in   *A02
002900*         |            |     | der Historiendatei, nur Pruefver- *A02
003000*         |            |     | merk eingetragen                  *A02
003100* A.01.01 | 2009-10-02 | kbs | PWRH-TAB-MAX von 200 auf 500, sie- *A03
003200*         |            |     | he auch PWRHSTC                   *A03
003300* A.02.00 | 2018-03-29 | LOR | Funktion AUFLISTEN ergaenzt (bis-  *A04
003400*         |            |     | her nur Anhaengen moeglich)       *A04
003450* A.02.01 | 2019-02-06 | dln | Ausgabepfad des Berichts getrennt *A05
003460*         |            |     | vom Pfad der Historiendatei selbst*A05
003470*         |            |     | erfasst (LINK-HST-AUSGABEPFAD,    *A05
003480*         |            |     | Ticket PWR-18)                    *A05
003500*----------------------------------------------------------------*
003600*
003700* Programmbeschreibung
003800* --------------------
003900* Liest beim Start die Historiendatei (sofern vorhanden) in die
004000* Tabelle PWRH-TABELLE ein. Je nach LINK-HST-FUNKTION wird danach
004100* entweder ein neuer Eintrag angehaengt oder die gesamte Historie
004200* auf der Konsole aufgelistet.
004300*
004400******************************************************************
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     SWITCH-15 IS ANZEIGE-VERSION
005000         ON STATUS IS SHOW-VERSION
005100     CLASS ALPHNUM IS "0123456789"
005200                      "abcdefghijklmnopqrstuvwxyz"
005300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT PWR-HISTDATEI     ASSIGN TO #DYNAMIC
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS FILE-STATUS.
006000*
006100 DATA DIVISION.
006200 FILE SECTION.
006300*
006400 FD  PWR-HISTDATEI.
006500 01          PWR-HIST-SATZ.
006600     05      PWR-HIST-TEXT           PIC X(146).
006700     05      FILLER                  PIC X(14).
006800*
006900 WORKING-STORAGE SECTION.
007000*--------------------------------------------------------------------*
007100* Comp-Felder: Praefix Cn mit n = Anzahl Digits                     *
007200*--------------------------------------------------------------------*
007300 01          COMP-FELDER.
007400     05      C4-ANZ              PIC S9(04) COMP.
007500     05      C4-I1               PIC S9(04) COMP.
007600     05      C4-X.
007700         10                      PIC X VALUE LOW-VALUE.
007800         10  C4-X2               PIC X.
007900     05      C4-NUM REDEFINES C4-X
008000                                 PIC S9(04) COMP.
008100     05      ASS-FSTATUS         PIC S9(04) COMP.
008110     05      C4-TRIM-LEN         PIC S9(04) COMP.
008111     05      C4-LEN-BESCHR       PIC S9(04) COMP.
008112     05      C4-LEN-EXPORT       PIC S9(04) COMP.
008113     05      C4-LEN-PFAD         PIC S9(04) COMP.
008120     05      FILLER              PIC X(02).
008150 01          ASS-FNAME           PIC X(80).
008200*
008300*--------------------------------------------------------------------*
008400* Display-Felder: Praefix D                                        *
008500*--------------------------------------------------------------------*
008600 01          DISPLAY-FELDER.
008700     05      D-NUM4              PIC -9(04).
008750     05      FILLER              PIC X(02).
008800*
008900*--------------------------------------------------------------------*
009000* Felder mit konstantem Inhalt: Praefix K                          *
009100*--------------------------------------------------------------------*
009200 01          KONSTANTE-FELDER.
009300     05      K-MODUL             PIC X(08) VALUE "PWRHST0M".
009400     05      K-VERSION           PIC X(08) VALUE "A.02.01 ".
009450     05      FILLER              PIC X(02).
009500*
009600*----------------------------------------------------------------*
009700* Conditional-Felder                                             *
009800*----------------------------------------------------------------*
009900 01          SCHALTER.
010000     05      FILE-STATUS         PIC X(02).
010100         88  FILE-OK                         VALUE "00".
010200         88  FILE-NOK                        VALUE "01" THRU "99".
010300     05  REC-STAT REDEFINES FILE-STATUS.
010400         10  FILE-STATUS1        PIC X.
010500             88  FILE-EOF                 VALUE "1".
010600             88  FILE-NONAME              VALUE "5".
010700     05      PRG-STATUS          PIC 9.
010800         88  PRG-OK                          VALUE ZERO.
010900         88  PRG-ABBRUCH                     VALUE 2.
011000     05      HISTDATEI-VORHANDEN-SW PIC X  VALUE "N".
011100         88  HISTDATEI-VORHANDEN            VALUE "J".
011150     05      FILLER              PIC X(02).
011200*
011210*--------------------------------------------------------------------*
011220* Arbeitsfelder - Praefix W-                                       *
011230*--------------------------------------------------------------------*
011240 01          WORK-FELDER.
011250     05      W-TRIM-FELD         PIC X(80).
011255     05      FILLER              PIC X(02).
011260*
011300 01          TAL-TIME-D.
011400     05      TAL-JHJJMMTT        PIC 9(08).
011500     05      TAL-HHMISS          PIC 9(06).
011600 01          TAL-TIME-N REDEFINES TAL-TIME-D.
011700     05      TAL-TIME-N14        PIC 9(14).
011800*
011900     COPY    PWRHSTC.
012000     COPY    PWRERRC.
012100*
012200 LINKAGE SECTION.
012300     COPY    PWRLNKC.
012400*
012500 PROCEDURE DIVISION USING LINK-HST-REC.
012600******************************************************************
012700* Steuerungs-Section                                             *
012800******************************************************************
012900 A100-STEUERUNG SECTION.
013000 A100-00.
013100     IF  SHOW-VERSION
013200         DISPLAY K-MODUL " Version: " K-VERSION
013300         EXIT PROGRAM
013400     END-IF
013500*
013600     PERFORM B000-VORLAUF
013700     IF  PRG-ABBRUCH
013800         PERFORM B090-ENDE
013900         EXIT PROGRAM
014000     END-IF
014100*
014200     PERFORM B100-VERARBEITUNG
014300     PERFORM B090-ENDE
014400     EXIT PROGRAM
014500     .
014600 A100-99.
014700     EXIT.
014800******************************************************************
014900* Vorlauf: Historiendatei (falls vorhanden) in die Tabelle laden *
015000******************************************************************
015100 B000-VORLAUF SECTION.
015200 B000-00.
015300     PERFORM C000-INIT
015400     ACCEPT TAL-JHJJMMTT FROM DATE YYYYMMDD
015500     DISPLAY K-MODUL " START  " TAL-JHJJMMTT
015600*
015700     IF  LINK-HST-PFAD = SPACES
015800         DISPLAY "PWRHST0M: Historiepfad fehlt in LINK-REC"
015810         MOVE "Historiepfad fehlt in LINK-REC" TO PWR-DIA-TEXT
015820         SET PWR-DIA-VALID-FEHLER TO TRUE
015830         PERFORM U900-FEHLERPROTOKOLL
015900         SET PRG-ABBRUCH TO TRUE
016000         EXIT SECTION
016100     END-IF
016200*
016300     IF  LINK-HST-ANHAENGEN
016400         IF  LINK-HST-BESCHREIBUNG = SPACES
016500             DISPLAY "PWRHST0M: Beschreibung fehlt beim Anhaengen"
016510             MOVE "Beschreibung fehlt beim Anhaengen" TO PWR-DIA-TEXT
016520             SET PWR-DIA-VALID-FEHLER TO TRUE
016530             PERFORM U900-FEHLERPROTOKOLL
016600             SET PRG-ABBRUCH TO TRUE
016700             EXIT SECTION
016800         END-IF
016900         IF  LINK-HST-EXPORTART = SPACES
017000             DISPLAY "PWRHST0M: Exportart fehlt beim Anhaengen"
017010             MOVE "Exportart fehlt beim Anhaengen" TO PWR-DIA-TEXT
017020             SET PWR-DIA-VALID-FEHLER TO TRUE
017030             PERFORM U900-FEHLERPROTOKOLL
017100             SET PRG-ABBRUCH TO TRUE
017200             EXIT SECTION
017300         END-IF
017310         IF  LINK-HST-AUSGABEPFAD = SPACES
017320             DISPLAY "PWRHST0M: Ausgabepfad fehlt beim Anhaengen"
017321             MOVE "Ausgabepfad fehlt beim Anhaengen" TO PWR-DIA-TEXT
017322             SET PWR-DIA-VALID-FEHLER TO TRUE
017323             PERFORM U900-FEHLERPROTOKOLL
017330             SET PRG-ABBRUCH TO TRUE
017340             EXIT SECTION
017350         END-IF
017400     END-IF
017500*
017600     PERFORM F100-LADE-HISTORIE
017700     .
017800 B000-99.
017900     EXIT.
018000******************************************************************
018100* Historiendatei oeffnen und - falls vorhanden - einlesen        *
018200******************************************************************
018300 F100-LADE-HISTORIE SECTION.
018400 F100-00.
018500     MOVE  LINK-HST-PFAD    TO ASS-FNAME
018600     MOVE  ZERO             TO ASS-FSTATUS
018700*
018800     ENTER "COBOLASSIGN" USING  PWR-HISTDATEI
018900                                ASS-FNAME
019000                         GIVING ASS-FSTATUS
019100*
019200     IF  ASS-FSTATUS NOT = ZERO
019300         DISPLAY "PWRHST0M: Fehler bei COBOLASSIGN: "
019400                 ASS-FNAME " " ASS-FSTATUS
019410         MOVE "Fehler bei COBOLASSIGN" TO PWR-DIA-TEXT
019420         SET PWR-DIA-DATEI-FEHLER TO TRUE
019430         PERFORM U900-FEHLERPROTOKOLL
019500         SET PRG-ABBRUCH TO TRUE
019600         EXIT SECTION
019700     END-IF
019800*
019900     OPEN INPUT PWR-HISTDATEI
020000     IF  FILE-NOK
020100         SET HISTDATEI-VORHANDEN-SW TO "N"
020200         EXIT SECTION
020300     END-IF
020400*
020500     SET HISTDATEI-VORHANDEN TO TRUE
020600     READ PWR-HISTDATEI
020700         AT END SET FILE-EOF TO TRUE
020800     END-READ
020900*
021000     PERFORM F110-EINE-ZEILE THRU F110-99
021100             UNTIL FILE-EOF
021200*
021300     CLOSE PWR-HISTDATEI
021400     .
021500 F100-99.
021600     EXIT.
021700******************************************************************
021800* Eine Historienzeile parsen und in die Tabelle einhaengen       *
021900******************************************************************
022000 F110-EINE-ZEILE SECTION.
022100 F110-00.
022200     IF  PWRH-TAB-ANZ < PWRH-TAB-MAX
022300         ADD 1 TO PWRH-TAB-ANZ
022400         SET PWRH-TAB-IDX TO PWRH-TAB-ANZ
022500         UNSTRING PWR-HIST-TEXT DELIMITED BY ";"
022600             INTO PWRH-TAB-BESCHREIBUNG(PWRH-TAB-IDX)
022700                  PWRH-TAB-EXPORTART(PWRH-TAB-IDX)
022800                  PWRH-TAB-AUSGABEPFAD(PWRH-TAB-IDX)
022900     ELSE
023000         DISPLAY "PWRHST0M: Historientabelle voll - Zeile "
023100                 "verworfen"
023200     END-IF
023300*
023400     READ PWR-HISTDATEI
023500         AT END SET FILE-EOF TO TRUE
023600     END-READ
023700     .
023800 F110-99.
023900     EXIT.
024000******************************************************************
024100* Ende: Returncode setzen                                         *
024200******************************************************************
024300 B090-ENDE SECTION.
024400 B090-00.
024500     IF  PRG-ABBRUCH
024600         MOVE 9999           TO LINK-HST-RC
024700         DISPLAY K-MODUL " ABBRUCH"
024800     ELSE
024900         MOVE ZERO           TO LINK-HST-RC
025000         DISPLAY K-MODUL " ENDE"
025100     END-IF
025200     .
025300 B090-99.
025400     EXIT.
025500******************************************************************
025600* Je nach angeforderter Funktion anhaengen oder auflisten        *
025700******************************************************************
025800 B100-VERARBEITUNG SECTION.
025900 B100-00.
026000     EVALUATE TRUE
026100         WHEN LINK-HST-ANHAENGEN  PERFORM D100-EINTRAG-ANHAENGEN
026200         WHEN LINK-HST-AUFLISTEN  PERFORM D200-HISTORIE-AUFLISTEN
026300     END-EVALUATE
026400     .
026500 B100-99.
026600     EXIT.
026700******************************************************************
026800* Neuen Eintrag in der Tabelle ergaenzen und an die Datei        *
026900* anhaengen (OPEN EXTEND, oder OUTPUT falls die Datei noch       *
027000* nicht existierte)                                               *
027100******************************************************************
027200 D100-EINTRAG-ANHAENGEN SECTION.
027300 D100-00.
027400     IF  PWRH-TAB-ANZ >= PWRH-TAB-MAX
027500         DISPLAY "PWRHST0M: Historientabelle voll - "
027600                 "Eintrag nicht gespeichert"
027700         EXIT SECTION
027800     END-IF
027900*
028000     ADD 1 TO PWRH-TAB-ANZ
028100     SET PWRH-TAB-IDX TO PWRH-TAB-ANZ
028200     MOVE LINK-HST-BESCHREIBUNG  TO PWRH-TAB-BESCHREIBUNG(PWRH-TAB-IDX)
028300     MOVE LINK-HST-EXPORTART     TO PWRH-TAB-EXPORTART(PWRH-TAB-IDX)
028400     MOVE LINK-HST-AUSGABEPFAD   TO PWRH-TAB-AUSGABEPFAD(PWRH-TAB-IDX)
028500*
028600     IF  HISTDATEI-VORHANDEN
028700         OPEN EXTEND PWR-HISTDATEI
028800     ELSE
028900         OPEN OUTPUT PWR-HISTDATEI
029000     END-IF
029100*
029200     IF  FILE-NOK
029300         DISPLAY "PWRHST0M: OPEN der Historiendatei fehlge- "
029400                 "schlagen: " FILE-STATUS
029410         MOVE "OPEN der Historiendatei fehlgeschlagen" TO PWR-DIA-TEXT
029420         SET PWR-DIA-DATEI-FEHLER TO TRUE
029430         PERFORM U900-FEHLERPROTOKOLL
029500         SET PRG-ABBRUCH TO TRUE
029600         EXIT SECTION
029700     END-IF
029800*
029900     MOVE SPACES TO PWRH-SATZ
030000     MOVE PWRH-TAB-BESCHREIBUNG(PWRH-TAB-IDX) TO PWRH-BESCHREIBUNG
030100     MOVE PWRH-TAB-EXPORTART(PWRH-TAB-IDX)    TO PWRH-EXPORTART
030200     MOVE PWRH-TAB-AUSGABEPFAD(PWRH-TAB-IDX)  TO PWRH-AUSGABEPFAD
030300*
030400     MOVE SPACES TO PWR-HIST-SATZ
030410     MOVE PWRH-BESCHREIBUNG TO W-TRIM-FELD
030420     PERFORM G150-FELD-TRIMMEN
030430     MOVE C4-TRIM-LEN TO C4-LEN-BESCHR
030440     MOVE PWRH-EXPORTART TO W-TRIM-FELD
030450     PERFORM G150-FELD-TRIMMEN
030460     MOVE C4-TRIM-LEN TO C4-LEN-EXPORT
030470     MOVE PWRH-AUSGABEPFAD TO W-TRIM-FELD
030480     PERFORM G150-FELD-TRIMMEN
030490     MOVE C4-TRIM-LEN TO C4-LEN-PFAD
030500     STRING PWRH-BESCHREIBUNG(1:C4-LEN-BESCHR) DELIMITED BY SIZE
030600            ";" DELIMITED BY SIZE
030610            PWRH-EXPORTART(1:C4-LEN-EXPORT) DELIMITED BY SIZE
030700            ";" DELIMITED BY SIZE
030710            PWRH-AUSGABEPFAD(1:C4-LEN-PFAD) DELIMITED BY SIZE
031000            INTO PWR-HIST-TEXT
031100     WRITE PWR-HIST-SATZ
031200     CLOSE PWR-HISTDATEI
031300     .
031400 D100-99.
031500     EXIT.
031600******************************************************************
031700* Historie auf der Konsole auflisten: "Available reports: N",   *
031800* danach je Eintrag laufende Nummer, Beschreibung, Pfad, Art    *
031900******************************************************************
032000 D200-HISTORIE-AUFLISTEN SECTION.
032100 D200-00.
032200     MOVE PWRH-TAB-ANZ TO D-NUM4
032300     DISPLAY "Available reports: " D-NUM4
032400*
032500     PERFORM D210-EINEN-EINTRAG THRU D210-99
032600             VARYING PWRH-TAB-IDX FROM 1 BY 1
032700             UNTIL PWRH-TAB-IDX > PWRH-TAB-ANZ
032800     .
032900 D200-99.
033000     EXIT.
033100 D210-EINEN-EINTRAG SECTION.
033200 D210-00.
033300     MOVE PWRH-TAB-IDX TO D-NUM4
033400     DISPLAY D-NUM4 "  "
033500             PWRH-TAB-BESCHREIBUNG(PWRH-TAB-IDX) "  "
033600             PWRH-TAB-AUSGABEPFAD(PWRH-TAB-IDX) "  "
033700             PWRH-TAB-EXPORTART(PWRH-TAB-IDX)
033800     .
033900 D210-99.
034000     EXIT.
034100******************************************************************
034200* Initialisierung von Feldern und Strukturen                    *
034300******************************************************************
034400 C000-INIT SECTION.
034500 C000-00.
034600     INITIALIZE SCHALTER
034700     MOVE ZERO TO PWRH-TAB-ANZ
034800     .
034900 C000-99.
035000     EXIT.
035010******************************************************************
035020* Pad-Bytes am Ende eines rechtsbuendig mit Spaces aufgefuell-   *
035030* ten Feldes (W-TRIM-FELD) ermitteln, damit Beschreibung, Ex-    *
035040* portart und Ausgabepfad beim Aufbau des Historiensatzes nicht  *
035050* mit dem folgenden Feldtrenner ";" verschmelzen - liefert die   *
035060* tatsaechliche Datenlaenge in C4-TRIM-LEN (mindestens 1)        *
035070******************************************************************
035080 G150-FELD-TRIMMEN SECTION.
035081 G150-00.
035082     MOVE 80 TO C4-TRIM-LEN
035083     PERFORM G160-EIN-BYTE-PRUEFEN
035084         UNTIL C4-TRIM-LEN = ZERO
035085            OR W-TRIM-FELD(C4-TRIM-LEN:1) NOT = SPACE
035086     IF  C4-TRIM-LEN = ZERO
035087         MOVE 1 TO C4-TRIM-LEN
035088     END-IF
035089     .
035090 G150-99.
035091     EXIT.
035092 G160-EIN-BYTE-PRUEFEN SECTION.
035093 G160-00.
035094     SUBTRACT 1 FROM C4-TRIM-LEN
035095     .
035096 G160-99.
035097     EXIT.
035100******************************************************************
035110* Fehlerprotokoll: Diagnosesatz (Copy PWRERRC) fuer Konsolen-     *
035120* Fehlerausgabe ausfuellen und anzeigen                           *
035130******************************************************************
035140 U900-FEHLERPROTOKOLL SECTION.
035150 U900-00.
035160     MOVE K-MODUL            TO PWR-DIA-MODUL
035170     DISPLAY PWR-DIA-MODUL "-" PWR-DIA-KENNZEICHEN ": "
035180             PWR-DIA-TEXT
035190     .
035195 U900-99.
035198     EXIT.
035200******************************************************************
035210* ENDE Source-Programm                                            *
035300******************************************************************
