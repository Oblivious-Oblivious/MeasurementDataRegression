000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200?NOLMAP, SYMBOLS, INSPECT
000300?SAVE ALL
000400?SAVEABEND
000500?LINES 66
000600?CHECK 3
000700*
000800 IDENTIFICATION DIVISION.
000900*
001000 PROGRAM-ID.     PWRAGG0M.
001100 AUTHOR.         H. R. MUELLER.
001200 INSTALLATION.   WSOFT SYSTEME - ANWENDUNGSENTWICKLUNG.
001300 DATE-WRITTEN.   1989-03-02.
001400 DATE-COMPILED.
001500 SECURITY.       NUR FUER INTERNEN GEBRAUCH - WSOFT SYSTEME.
001600*
001700******************************************************************
001800* Letzte Aenderung :: 2018-04-20                                 *
001900* Letzte Version   :: A.03.01                                    *
002000* Kurzbeschreibung :: Zeiteinheiten-Aggregator fuer die          *
002100*                     Verbrauchsmesstabelle                      *
002200* Auftrag          :: PWRBATCH-1 PWRBATCH-2                      *
002300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*
002400*----------------------------------------------------------------*
002500* Vers.   | Datum      | von | Kommentar                         *
002600*---------|------------|-----|-----------------------------------*
002700* A.00.00 | 1989-03-02 | hrm | Neuerstellung                     *A01
002800* A.00.01 | 1991-09-03 | kbs | Monatscode-Tabelle fuer Wochentag- *A02
002900*         |            |     | Berechnung ergaenzt (Auftrag vom  *A02
003000*         |            |     | Fachbereich, Formel siehe Notiz)  *A02
003100* A.01.00 | 1996-11-20 | dln | Akkumulatoren auf S9(11)V9(4) er-  *A03
003200*         |            |     | weitert, Jahressumme lief ueber    *A03
003300* A.01.01 | 1999-01-19 | hrm | Jahr-2000: Wochentagsformel mit    *A04
003400*         |            |     | JJJJ=1999/2000/2001 nachgerechnet,*A04
003500*         |            |     | keine Anpassung erforderlich       *A04
003600* A.02.00 | 2009-10-05 | kbs | AVG jetzt mit ROUNDED auf 4 Dezi-  *A05
003700*         |            |     | malstellen (vorher abgeschnitten) *A05
003800* A.03.00 | 2015-05-22 | kl  | Gruppensuche von PERFORM VARYING  *A06
003900*         |            |     | auf SEARCH umgestellt              *A06
004000* A.03.01 | 2018-04-20 | LOR | Periode-des-Tages NIGHT-Bereich    *A07
004100*         |            |     | 21-23 korrigiert (fehlte bislang) *A07
004200*----------------------------------------------------------------*
004300*
004400* Programmbeschreibung
004500* --------------------
004600* Liest die von PWRLOD0M aufgebaute Messtabelle, ermittelt pro
004700* Satz das Zeiteinheiten-Label (Season/Monat/Wochentag/Tagesab-
004800* schnitt) und summiert je Label die drei Subzaehler auf. Am
004900* Ende wird je Label Summe oder Durchschnitt gebildet.
005000*
005100******************************************************************
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     SWITCH-15 IS ANZEIGE-VERSION
005700         ON STATUS IS SHOW-VERSION
005800     CLASS ALPHNUM IS "0123456789"
005900                      "abcdefghijklmnopqrstuvwxyz"
006000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006100*
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400*
006500 DATA DIVISION.
006600 FILE SECTION.
006700*
006800 WORKING-STORAGE SECTION.
006900*--------------------------------------------------------------------*
007000* Comp-Felder: Praefix Cn mit n = Anzahl Digits                     *
007100*--------------------------------------------------------------------*
007200 01          COMP-FELDER.
007300     05      C4-ANZ              PIC S9(04) COMP.
007400     05      C4-I1               PIC S9(04) COMP.
007500     05      C4-X.
007600         10                      PIC X VALUE LOW-VALUE.
007700         10  C4-X2               PIC X.
007800     05      C4-NUM REDEFINES C4-X
007900                                 PIC S9(04) COMP.
008000     05      C4-YR               PIC S9(04) COMP.
008100     05      C4-Y4               PIC S9(04) COMP.
008200     05      C4-Y100             PIC S9(04) COMP.
008300     05      C4-Y400             PIC S9(04) COMP.
008400     05      C4-MONATSCODE       PIC S9(04) COMP.
008500     05      C4-TAGESCODE        PIC S9(04) COMP.
008600     05      C4-TAGESCODE7       PIC S9(04) COMP.
008700     05      C4-DUMMY-QUOT       PIC S9(04) COMP.
008750     05      FILLER              PIC X(02).
008800*
008900*--------------------------------------------------------------------*
009000* Display-Felder: Praefix D                                        *
009100*--------------------------------------------------------------------*
009200 01          DISPLAY-FELDER.
009300     05      D-NUM4              PIC -9(04).
009400     05      D-NUM9              PIC  9(09).
009450     05      FILLER              PIC X(02).
009500*
009600*--------------------------------------------------------------------*
009700* Felder mit konstantem Inhalt: Praefix K                          *
009800*--------------------------------------------------------------------*
009900 01          KONSTANTE-FELDER.
010000     05      K-MODUL             PIC X(08) VALUE "PWRAGG0M".
010100     05      K-VERSION           PIC X(08) VALUE "A.03.01 ".
010200*
010300*          Monatscode-Tabelle fuer die Wochentagsformel, indiziert
010400*          ueber den Monat 1..12 - Wert je Index siehe Pflichtenh.
010500     05      K-MONATSCODE-X      PIC X(12) VALUE "032503514624".
010600     05      K-MONATSCODE-TAB REDEFINES K-MONATSCODE-X.
010700         10  K-MONATSCODE        PIC 9(01) OCCURS 12 TIMES
010800                                  INDEXED BY K-MON-IDX.
010900*
011000*          Saisonlabel, indiziert ueber den Monat 1..12
011100     05      K-SEASON-X          PIC X(168) VALUE
011200         "WINTER        WINTER        SPRING        SPRING        " &
011300         "SPRING        SUMMER        SUMMER        SUMMER        " &
011400         "AUTUMN        AUTUMN        AUTUMN        WINTER        ".
011500     05      K-SEASON-TAB REDEFINES K-SEASON-X.
011600         10  K-SEASON            PIC X(14) OCCURS 12 TIMES
011700                                  INDEXED BY K-SEA-IDX.
011800*
011900*          Monatsnamen (3-stellig), indiziert ueber den Monat 1..12
012000     05      K-MONATSNAME-X      PIC X(36) VALUE
012100         "JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC".
012200     05      K-MONATSNAME-TAB REDEFINES K-MONATSNAME-X.
012300         10  K-MONATSNAME        PIC X(03) OCCURS 12 TIMES
012400                                  INDEXED BY K-MNAM-IDX.
012500*
012600*          Wochentagslabel, indiziert ueber den Tagescode 1..7
012700     05      K-WOCHENTAG-X       PIC X(21) VALUE
012800         "MONTUEWEDTHUFRISATSUN".
012900     05      K-WOCHENTAG-TAB REDEFINES K-WOCHENTAG-X.
013000         10  K-WOCHENTAG         PIC X(03) OCCURS 7 TIMES
013100                                  INDEXED BY K-WOT-IDX.
013150     05      FILLER              PIC X(02).
013200*
013300*----------------------------------------------------------------*
013400* Conditional-Felder                                             *
013500*----------------------------------------------------------------*
013600 01          SCHALTER.
013700     05      PRG-STATUS          PIC 9.
013800         88  PRG-OK                          VALUE ZERO.
013900         88  PRG-ABBRUCH                     VALUE 2.
014000     05      GRUPPE-GEFUNDEN-SW  PIC X       VALUE "N".
014100         88  GRUPPE-GEFUNDEN                 VALUE "J".
014150     05      FILLER              PIC X(02).
014200*
014300*--------------------------------------------------------------------*
014400* Arbeitsfelder - Praefix W-                                       *
014500*--------------------------------------------------------------------*
014600 01          WORK-FELDER.
014700     05      W-LABEL             PIC X(14).
014800     05      FILLER              PIC X(02).
014900*
015000*--------------------------------------------------------------------*
015100* Datum-Uhrzeitfelder (fuer TAL-Routine)                           *
015200*--------------------------------------------------------------------*
015300 01          TAL-TIME-D.
015400     05      TAL-JHJJMMTT        PIC 9(08).
015500     05      TAL-HHMISS          PIC 9(06).
015600*
015700     COPY    PWRMEAC.
015800     COPY    PWRAGGC.
015900     COPY    PWRERRC.
016000*
016100 LINKAGE SECTION.
016200     COPY    PWRLNKC.
016300*
016400 PROCEDURE DIVISION USING LINK-AGG-REC.
016500******************************************************************
016600* Steuerungs-Section                                             *
016700******************************************************************
016800 A100-STEUERUNG SECTION.
016900 A100-00.
017000     IF  SHOW-VERSION
017100         DISPLAY K-MODUL " Version: " K-VERSION
017200         EXIT PROGRAM
017300     END-IF
017400*
017500     PERFORM B000-VORLAUF
017600     IF  PRG-ABBRUCH
017700         PERFORM B090-ENDE
017800         EXIT PROGRAM
017900     END-IF
018000*
018100     PERFORM B100-VERARBEITUNG
018200     PERFORM B090-ENDE
018300     EXIT PROGRAM
018400     .
018500 A100-99.
018600     EXIT.
018700******************************************************************
018800* Vorlauf                                                         *
018900******************************************************************
019000 B000-VORLAUF SECTION.
019100 B000-00.
019200     PERFORM C000-INIT
019300     ACCEPT TAL-JHJJMMTT FROM DATE YYYYMMDD
019400     DISPLAY K-MODUL " START  " TAL-JHJJMMTT
019500*
019600     IF  PWRM-TAB-ANZ = ZERO
019700         DISPLAY "PWRAGG0M: keine Messsaetze geladen"
019710         MOVE "keine Messsaetze geladen" TO PWR-DIA-TEXT
019720         SET PWR-DIA-VALID-FEHLER TO TRUE
019730         PERFORM U900-FEHLERPROTOKOLL
019800         SET PRG-ABBRUCH TO TRUE
019900         EXIT SECTION
020000     END-IF
020100*
020200     IF  LINK-AGG-EINHEIT NOT = "SEASON"
020300     AND LINK-AGG-EINHEIT NOT = "MONTH"
020400     AND LINK-AGG-EINHEIT NOT = "DAYOFWEEK"
020500     AND LINK-AGG-EINHEIT NOT = "PERIODOFDAY"
020600         DISPLAY "PWRAGG0M: unbekannte Zeiteinheit "
020700                 LINK-AGG-EINHEIT
020710         MOVE "unbekannte Zeiteinheit" TO PWR-DIA-TEXT
020720         SET PWR-DIA-VALID-FEHLER TO TRUE
020730         PERFORM U900-FEHLERPROTOKOLL
020800         SET PRG-ABBRUCH TO TRUE
020900         EXIT SECTION
021000     END-IF
021100*
021200     IF  LINK-AGG-FUNKTION NOT = "AVG " AND
021300         LINK-AGG-FUNKTION NOT = "SUM "
021400         DISPLAY "PWRAGG0M: unbekannte Aggregatfunktion "
021500                 LINK-AGG-FUNKTION
021510         MOVE "unbekannte Aggregatfunktion" TO PWR-DIA-TEXT
021520         SET PWR-DIA-VALID-FEHLER TO TRUE
021530         PERFORM U900-FEHLERPROTOKOLL
021600         SET PRG-ABBRUCH TO TRUE
021700         EXIT SECTION
021800     END-IF
021900*
022000     IF  LINK-AGG-BESCHREIBUNG = SPACES
022100         DISPLAY "PWRAGG0M: Beschreibung fehlt in LINK-REC"
022110         MOVE "Beschreibung fehlt in LINK-REC" TO PWR-DIA-TEXT
022120         SET PWR-DIA-VALID-FEHLER TO TRUE
022130         PERFORM U900-FEHLERPROTOKOLL
022200         SET PRG-ABBRUCH TO TRUE
022300     END-IF
022400     .
022500 B000-99.
022600     EXIT.
022700******************************************************************
022800* Ende                                                            *
022900******************************************************************
023000 B090-ENDE SECTION.
023100 B090-00.
023200     IF  PRG-ABBRUCH
023300         MOVE 9999           TO LINK-AGG-RC
023400         DISPLAY K-MODUL " ABBRUCH"
023500     ELSE
023600         MOVE ZERO           TO LINK-AGG-RC
023700         MOVE PWRA-GRUPPEN-ANZ TO D-NUM4
023800         DISPLAY K-MODUL " ENDE   Gruppen gebildet: " D-NUM4
023900     END-IF
024000     .
024100 B090-99.
024200     EXIT.
024300******************************************************************
024400* Verarbeitung: jeden Messsatz gruppieren und aufsummieren,      *
024500* am Ende je Gruppe das Aggregat berechnen                       *
024600******************************************************************
024700 B100-VERARBEITUNG SECTION.
024800 B100-00.
024900     MOVE LINK-AGG-BESCHREIBUNG TO PWRA-BESCHREIBUNG
025000     MOVE LINK-AGG-EINHEIT      TO PWRA-EINHEIT
025100     MOVE LINK-AGG-FUNKTION     TO PWRA-FUNKTION
025200*
025300     PERFORM B110-EINE-GRUPPE THRU B110-99
025400             VARYING PWRM-TAB-IDX FROM 1 BY 1
025500             UNTIL PWRM-TAB-IDX > PWRM-TAB-ANZ
025600*
025700     PERFORM D300-AGGREGATE-BERECHNEN
025800     .
025900 B100-99.
026000     EXIT.
026100******************************************************************
026150* Einen Messsatz der zutreffenden Gruppe zuordnen und aufsummie- *
026170* ren - Teilschritt der Verarbeitungsschleife in B100            *
026200******************************************************************
026210 B110-EINE-GRUPPE SECTION.
026220 B110-00.
026230     PERFORM C100-ERMITTLE-LABEL
026240     PERFORM D100-GRUPPE-FINDEN-ODER-ANLEGEN
026250     PERFORM D200-AUFSUMMIEREN
026260     .
026270 B110-99.
026280     EXIT.
026600******************************************************************
026700* Zeiteinheit-Label fuer den laufenden Messsatz ermitteln        *
026800******************************************************************
026900 C100-ERMITTLE-LABEL SECTION.
027000 C100-00.
027100     EVALUATE TRUE
027200         WHEN PWRA-EINH-SEASON       PERFORM C110-LABEL-SEASON
027300         WHEN PWRA-EINH-MONTH        PERFORM C120-LABEL-MONTH
027400         WHEN PWRA-EINH-PERIODOFDAY  PERFORM C130-LABEL-PERIODOFDAY
027500         WHEN PWRA-EINH-DAYOFWEEK    PERFORM C140-LABEL-DAYOFWEEK
027600     END-EVALUATE
027700     .
027800 C100-99.
027900     EXIT.
028000******************************************************************
028100* Saison aus dem Monat ableiten: 12,1,2=WINTER 3-5=SPRING        *
028200* 6-8=SUMMER 9-11=AUTUMN                                          *
028300******************************************************************
028400 C110-LABEL-SEASON SECTION.
028500 C110-00.
028600     SET K-SEA-IDX TO PWRM-TAB-MONAT(PWRM-TAB-IDX)
028700     MOVE K-SEASON(K-SEA-IDX) TO W-LABEL
028800     .
028900 C110-99.
029000     EXIT.
029100******************************************************************
029200* Monat als dreistelliges Label JAN..DEC                        *
029300******************************************************************
029400 C120-LABEL-MONTH SECTION.
029500 C120-00.
029600     SET K-MNAM-IDX TO PWRM-TAB-MONAT(PWRM-TAB-IDX)
029700     MOVE SPACES TO W-LABEL
029800     MOVE K-MONATSNAME(K-MNAM-IDX) TO W-LABEL
029900     .
030000 C120-99.
030100     EXIT.
030200******************************************************************
030300* Tagesabschnitt aus der Stunde (0-23) ableiten                  *
030400******************************************************************
030500 C130-LABEL-PERIODOFDAY SECTION.
030600 C130-00.
030700     EVALUATE PWRM-TAB-STUNDE(PWRM-TAB-IDX)
030800         WHEN 00 THRU 04   MOVE "NIGHT"         TO W-LABEL
030900         WHEN 05 THRU 08   MOVE "EARLY MORNING" TO W-LABEL
031000         WHEN 09 THRU 12   MOVE "MORNING"       TO W-LABEL
031100         WHEN 13 THRU 16   MOVE "AFTERNOON"     TO W-LABEL
031200         WHEN 17 THRU 20   MOVE "EVENING"       TO W-LABEL
031300         WHEN 21 THRU 23   MOVE "NIGHT"         TO W-LABEL
031400     END-EVALUATE
031500     .
031600 C130-99.
031700     EXIT.
031800******************************************************************
031900* Wochentag als dreistelliges Label MON..SUN                    *
032000******************************************************************
032100 C140-LABEL-DAYOFWEEK SECTION.
032200 C140-00.
032300     PERFORM C200-WOCHENTAG-BERECHNEN
032400     SET K-WOT-IDX TO C4-TAGESCODE7
032500     MOVE SPACES TO W-LABEL
032600     MOVE K-WOCHENTAG(K-WOT-IDX) TO W-LABEL
032700     .
032800 C140-99.
032900     EXIT.
033000******************************************************************
033100* Wochentagsformel lt. Pflichtenheft:                           *
033200*   Monatscode-Tabelle Monat 1..12: 0,3,2,5,0,3,5,1,4,6,2,4      *
033300*   wenn Monat < 3 : Jahr um 1 verringern                        *
033400*   Tagescode = (Jahr + Jahr/4 - Jahr/100 + Jahr/400 +           *
033500*                Monatscode + Tag) MOD 7  -- alle Divisionen     *
033600*                ganzzahlig/abgeschnitten                       *
033700*   Tagescode 0 wird auf 7 umgesetzt                             *
033800******************************************************************
033900 C200-WOCHENTAG-BERECHNEN SECTION.
034000 C200-00.
034100     MOVE PWRM-TAB-JAHR(PWRM-TAB-IDX) TO C4-YR
034200     IF  PWRM-TAB-MONAT(PWRM-TAB-IDX) < 3
034300         SUBTRACT 1 FROM C4-YR
034400     END-IF
034500*
034600     SET K-MON-IDX TO PWRM-TAB-MONAT(PWRM-TAB-IDX)
034700     MOVE K-MONATSCODE(K-MON-IDX) TO C4-MONATSCODE
034800*
034900     COMPUTE C4-Y4   = C4-YR / 4
035000     COMPUTE C4-Y100 = C4-YR / 100
035100     COMPUTE C4-Y400 = C4-YR / 400
035200*
035300     COMPUTE C4-TAGESCODE =
035400             C4-YR + C4-Y4 - C4-Y100 + C4-Y400 +
035500             C4-MONATSCODE + PWRM-TAB-TAG(PWRM-TAB-IDX)
035600*
035700     DIVIDE C4-TAGESCODE BY 7
035800             GIVING C4-DUMMY-QUOT REMAINDER C4-TAGESCODE7
035900*
036000     IF  C4-TAGESCODE7 = ZERO
036100         MOVE 7 TO C4-TAGESCODE7
036200     END-IF
036300     .
036400 C200-99.
036500     EXIT.
036600******************************************************************
036700* Zur ermittelten Label passende Gruppe suchen, bei Bedarf neu  *
036800* anlegen                                                        *
036900******************************************************************
037000 D100-GRUPPE-FINDEN-ODER-ANLEGEN SECTION.
037100 D100-00.
037200     SET GRUPPE-GEFUNDEN-SW TO "N"
037300     SET PWRA-GRP-IDX TO 1
037400*
037500     SEARCH PWRA-GRUPPE
037600         AT END CONTINUE
037700         WHEN PWRA-GRP-LABEL(PWRA-GRP-IDX) = W-LABEL
037800             SET GRUPPE-GEFUNDEN TO TRUE
037900     END-SEARCH
038000*
038100     IF  GRUPPE-GEFUNDEN
038200         EXIT SECTION
038300     END-IF
038400*
038500     IF  PWRA-GRUPPEN-ANZ >= PWRA-GRUPPEN-MAX
038600         DISPLAY "PWRAGG0M: Gruppentabelle voll - Label "
038700                 W-LABEL " verworfen"
038800         EXIT SECTION
038900     END-IF
039000*
039100     ADD 1 TO PWRA-GRUPPEN-ANZ
039200     SET PWRA-GRP-IDX TO PWRA-GRUPPEN-ANZ
039300     MOVE SPACES         TO PWRA-GRP-LABEL(PWRA-GRP-IDX)
039400     MOVE W-LABEL        TO PWRA-GRP-LABEL(PWRA-GRP-IDX)
039500     MOVE ZERO           TO PWRA-GRP-ANZAHL(PWRA-GRP-IDX)
039600     MOVE ZERO           TO PWRA-GRP-KITCHEN-ACC(PWRA-GRP-IDX)
039700     MOVE ZERO           TO PWRA-GRP-LAUNDRY-ACC(PWRA-GRP-IDX)
039800     MOVE ZERO           TO PWRA-GRP-AC-ACC(PWRA-GRP-IDX)
039900     .
040000 D100-99.
040100     EXIT.
040200******************************************************************
040300* Messwert des laufenden Satzes auf die gefundene/angelegte     *
040400* Gruppe aufsummieren                                            *
040500******************************************************************
040600 D200-AUFSUMMIEREN SECTION.
040700 D200-00.
040800     ADD 1 TO PWRA-GRP-ANZAHL(PWRA-GRP-IDX)
040900     ADD PWRM-TAB-KITCHEN(PWRM-TAB-IDX)
041000         TO PWRA-GRP-KITCHEN-ACC(PWRA-GRP-IDX)
041100     ADD PWRM-TAB-LAUNDRY(PWRM-TAB-IDX)
041200         TO PWRA-GRP-LAUNDRY-ACC(PWRA-GRP-IDX)
041300     ADD PWRM-TAB-AC(PWRM-TAB-IDX)
041400         TO PWRA-GRP-AC-ACC(PWRA-GRP-IDX)
041500     .
041600 D200-99.
041700     EXIT.
041800******************************************************************
041900* Nach dem Einlesen je Gruppe Summe oder Durchschnitt bilden    *
042000* (Durchschnitt kaufmaennisch gerundet auf 4 Dezimalstellen)    *
042100******************************************************************
042200 D300-AGGREGATE-BERECHNEN SECTION.
042300 D300-00.
042400     PERFORM D310-EINE-GRUPPE-BERECHNEN THRU D310-99
042500             VARYING PWRA-GRP-IDX FROM 1 BY 1
042600             UNTIL PWRA-GRP-IDX > PWRA-GRUPPEN-ANZ
042700     .
042800 D300-99.
042900     EXIT.
043000******************************************************************
043100* Summe oder Durchschnitt fuer genau eine Gruppe - Teilschritt  *
043200* der Schleife in D300                                          *
043300******************************************************************
043400 D310-EINE-GRUPPE-BERECHNEN SECTION.
043500 D310-00.
043600     IF  PWRA-FUNK-SUM
043700         MOVE PWRA-GRP-KITCHEN-ACC(PWRA-GRP-IDX)
043800             TO PWRA-GRP-KITCHEN-ERG(PWRA-GRP-IDX)
043900         MOVE PWRA-GRP-LAUNDRY-ACC(PWRA-GRP-IDX)
044000             TO PWRA-GRP-LAUNDRY-ERG(PWRA-GRP-IDX)
044100         MOVE PWRA-GRP-AC-ACC(PWRA-GRP-IDX)
044200             TO PWRA-GRP-AC-ERG(PWRA-GRP-IDX)
044300     ELSE
044400         COMPUTE PWRA-GRP-KITCHEN-ERG(PWRA-GRP-IDX) ROUNDED =
044500                 PWRA-GRP-KITCHEN-ACC(PWRA-GRP-IDX) /
044600                 PWRA-GRP-ANZAHL(PWRA-GRP-IDX)
044700         COMPUTE PWRA-GRP-LAUNDRY-ERG(PWRA-GRP-IDX) ROUNDED =
044800                 PWRA-GRP-LAUNDRY-ACC(PWRA-GRP-IDX) /
044900                 PWRA-GRP-ANZAHL(PWRA-GRP-IDX)
045000         COMPUTE PWRA-GRP-AC-ERG(PWRA-GRP-IDX) ROUNDED =
045100                 PWRA-GRP-AC-ACC(PWRA-GRP-IDX) /
045200                 PWRA-GRP-ANZAHL(PWRA-GRP-IDX)
045300     END-IF
045400     .
045500 D310-99.
045600     EXIT.
045650******************************************************************
045750* Initialisierung von Feldern und Strukturen                    *
045850******************************************************************
045950 C000-INIT SECTION.
046050 C000-00.
046150     INITIALIZE SCHALTER
046250     MOVE ZERO TO PWRA-GRUPPEN-ANZ
046350     .
046450 C000-99.
046550     EXIT.
046650******************************************************************
046660* Fehlerprotokoll: Diagnosesatz (Copy PWRERRC) fuer Konsolen-     *
046670* Fehlerausgabe ausfuellen und anzeigen                           *
046680******************************************************************
046690 U900-FEHLERPROTOKOLL SECTION.
046691 U900-00.
046692     MOVE K-MODUL            TO PWR-DIA-MODUL
046693     DISPLAY PWR-DIA-MODUL "-" PWR-DIA-KENNZEICHEN ": "
046694             PWR-DIA-TEXT
046695     .
046696 U900-99.
046697     EXIT.
046700******************************************************************
046750* ENDE Source-Programm                                            *
046850******************************************************************
