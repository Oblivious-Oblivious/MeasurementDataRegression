000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200?NOLMAP, SYMBOLS, INSPECT
000300?SAVE ALL
000400?SAVEABEND
000500?LINES 66
000600?CHECK 3
000700*
000800 IDENTIFICATION DIVISION.
000900*
001000 PROGRAM-ID.     PWRDRV0O.
001100 AUTHOR.         W. SCHNEIDER.
001200 INSTALLATION.   WSOFT SYSTEME - ANWENDUNGSENTWICKLUNG.
001300 DATE-WRITTEN.   1989-01-10.
001400 DATE-COMPILED.
001500 SECURITY.       NUR FUER INTERNEN GEBRAUCH - WSOFT SYSTEME.
001600*
001700******************************************************************
001800* Letzte Aenderung :: 2019-02-06                                 *
001900* Letzte Version   :: A.02.03                                    *
002000* Kurzbeschreibung :: Steuerprogramm fuer den Verbrauchsbatch,   *
002100*                     ruft Lader, Aggregator, Reporter und       *
002200*                     Report-Historie in dieser Reihenfolge auf  *
002300* Auftrag          :: PWRBATCH-1                                 *
002400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*
002500*----------------------------------------------------------------*
002600* Vers.   | Datum      | von | Kommentar                         *
002700*---------|------------|-----|-----------------------------------*
002800* A.00.00 | 1989-01-10 | ws  | Neuerstellung als Steuerprogramm  *A01
002900*         |            |     | fuer den Batch PWRBATCH-1, ruft   *A01
003000*         |            |     | die einzelnen Verarbeitungsmo-    *A01
003100*         |            |     | dule in fester Reihenfolge auf    *A01
003200* A.00.01 | 1989-04-19 | ws  | Aufrufe von PWRAGG0M, PWRRPT0M und*A02
003300*         |            |     | PWRHST0M ergaenzt; Parameterdatei *A02
003400*         |            |     | PWRPARM eingefuehrt                *A02
003500* A.01.00 | 1999-01-22 | hrm | Jahr-2000: Parameterdatei enthaelt*A03
003600*         |            |     | keine Datumsfelder, keine weite-  *A03
003700*         |            |     | ren Anpassungen notwendig         *A03
003800* A.01.01 | 2009-10-05 | kbs | Abbruch nach jedem Modulaufruf     *A04
003900*         |            |     | konsequent geprueft (vorher lief  *A04
004000*         |            |     | der Reporter auch ohne Aggregat-  *A04
004100*         |            |     | ergebnis an)                       *A04
004200* A.02.00 | 2012-02-12 | kl  | LINK-RPT-PFAD/LINK-HST-PFAD folgen *A05
004300*         |            |     | der Erweiterung in PWRLNKC auf     *A05
004400*         |            |     | X(80) (lange Pfade auf NFS-Mounts)*A05
004500* A.02.01 | 2018-11-08 | LOR | Historie wird nach erfolgreichem   *A06
004600*         |            |     | Bericht automatisch aufgelistet   *A06
004700*         |            |     | (Ticket PWRBATCH-7)                *A06
004800* A.02.02 | 2019-01-15 | dln | Abbruch-Meldungen der vier Module  *A07
004900*         |            |     | einheitlich ueber D-NUM4 protokol-*A07
005000*         |            |     | liert                              *A07
005100* A.02.03 | 2019-02-06 | dln | LINK-HST-AUSGABEPFAD wird jetzt aus*A08
005200*         |            |     | dem Berichtspfad befuellt, statt  *A08
005300*         |            |     | faelschlich aus dem Historienpfad *A08
005400*         |            |     | (Ticket PWR-18)                    *A08
005500*----------------------------------------------------------------*
005600*
005700* Programmbeschreibung
005800* --------------------
005900* Liest die Steuerparameter aus der Parameterdatei PWRPARM (ein
006000* Satz, neun mit Semikolon getrennte Felder) und ruft damit nach-
006100* einander die vier Batchmodule auf: Lader (PWRLOD0M), Aggregator
006200* (PWRAGG0M), Reporter (PWRRPT0M) und Report-Historie (PWRHST0M,
006300* einmal zum Anhaengen und einmal zum Auflisten). Bricht der Lauf
006400* bei einem der Module ab, werden die nachfolgenden Module nicht
006500* mehr aufgerufen.
006600*
006700******************************************************************
006800*
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200     SWITCH-15 IS ANZEIGE-VERSION
007300         ON STATUS IS SHOW-VERSION
007400     CLASS ALPHNUM IS "0123456789"
007500                      "abcdefghijklmnopqrstuvwxyz"
007600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007700*
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT PWR-PARMDATEI    ASSIGN TO PARMEIN
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS FILE-STATUS.
008300*
008400 DATA DIVISION.
008500 FILE SECTION.
008600*
008700 FD  PWR-PARMDATEI
008800     RECORDING MODE IS F.
008900 01  PWR-PARM-SATZ.
009000     05  PWR-PARM-TEXT           PIC X(280).
009100     05  FILLER                  PIC X(020).
009200*
009300 WORKING-STORAGE SECTION.
009400*--------------------------------------------------------------------*
009500* Comp-Felder: Praefix Cn mit n = Anzahl Digits                     *
009600*--------------------------------------------------------------------*
009700 01          COMP-FELDER.
009800     05      C4-ANZ              PIC S9(04) COMP.
009900     05      C4-I1               PIC S9(04) COMP.
010000     05      C4-LEN              PIC S9(04) COMP.
010100     05      C4-X.
010200         10                      PIC X VALUE LOW-VALUE.
010300         10  C4-X2               PIC X.
010400     05      C4-NUM REDEFINES C4-X
010500                                 PIC S9(04) COMP.
010550     05      FILLER              PIC X(02).
010600*
010700*--------------------------------------------------------------------*
010800* Display-Felder: Praefix D                                        *
010900*--------------------------------------------------------------------*
011000 01          DISPLAY-FELDER.
011100     05      D-NUM4              PIC -9(04).
011200     05      D-NUM9              PIC  9(09).
011250     05      FILLER              PIC X(02).
011300*
011400*--------------------------------------------------------------------*
011500* Felder mit konstantem Inhalt: Praefix K                          *
011600*--------------------------------------------------------------------*
011700 01          KONSTANTE-FELDER.
011800     05      K-MODUL             PIC X(08) VALUE "PWRDRV0O".
011900     05      K-VERSION           PIC X(08) VALUE "A.02.03 ".
011950     05      FILLER              PIC X(02).
012000*
012100*----------------------------------------------------------------*
012200* Conditional-Felder                                             *
012300*----------------------------------------------------------------*
012400 01          SCHALTER.
012500     05      FILE-STATUS         PIC X(02).
012600         88  FILE-OK                         VALUE "00".
012700         88  FILE-NOK                        VALUE "01" THRU "99".
012800     05      REC-STAT REDEFINES  FILE-STATUS.
012900         10  FILE-STATUS1        PIC X.
013000             88 FILE-NONAME                  VALUE "3" THRU "5".
013100         10                      PIC X.
013200     05      PRG-STATUS          PIC 9.
013300         88  PRG-OK                          VALUE ZERO.
013400         88  PRG-ABBRUCH                     VALUE 2.
013450     05      FILLER              PIC X(02).
013500*
013600*--------------------------------------------------------------------*
013700* Arbeitsfelder fuer das Zerlegen des Parametersatzes - Praefix WT- *
013800*--------------------------------------------------------------------*
013900 01          WT-FELDER.
014000     05      WT-LOD-DATEINAME    PIC X(36).
014100     05      WT-LOD-TRENNZEICHEN PIC X(01).
014200     05      WT-LOD-KOPFZEILE    PIC X(01).
014300     05      WT-AGG-EINHEIT      PIC X(10).
014400     05      WT-AGG-FUNKTION     PIC X(04).
014500     05      WT-AGG-BESCHREIBUNG PIC X(60).
014600     05      WT-RPT-EXPORTART    PIC X(04).
014700     05      WT-RPT-PFAD         PIC X(80).
014800     05      WT-HST-PFAD         PIC X(80).
014900     05      FILLER              PIC X(04).
015000*
015100*--------------------------------------------------------------------*
015200* Datum-Uhrzeitfelder (fuer TAL-Routine)                           *
015300*--------------------------------------------------------------------*
015400 01          TAL-TIME-D.
015500     05      TAL-JHJJMMTT.
015600         10  TAL-JHJJ            PIC  9(04).
015700         10  TAL-MM              PIC  9(02).
015800         10  TAL-TT              PIC  9(02).
015900     05      TAL-HHMI.
016000         10  TAL-HH              PIC  9(02).
016100         10  TAL-MI              PIC  9(02).
016200     05      TAL-SS              PIC  9(02).
016300 01          TAL-TIME-N REDEFINES TAL-TIME-D.
016400     05      TAL-TIME-N14        PIC  9(14).
016500*
016600     COPY    PWRLNKC.
016700     COPY    PWRERRC.
016800*
016900 PROCEDURE DIVISION.
017000******************************************************************
017100* Steuerungs-Section                                             *
017200******************************************************************
017300 A100-STEUERUNG SECTION.
017400 A100-00.
017500     IF  SHOW-VERSION
017600         DISPLAY K-MODUL " Version: " K-VERSION
017700         EXIT PROGRAM
017800     END-IF
017900*
018000     PERFORM B000-VORLAUF
018100     IF  PRG-ABBRUCH
018200         PERFORM B090-ENDE
018300         EXIT PROGRAM
018400     END-IF
018500*
018600     PERFORM B100-VERARBEITUNG
018700     PERFORM B090-ENDE
018800     EXIT PROGRAM
018900     .
019000 A100-99.
019100     EXIT.
019200******************************************************************
019300* Vorlauf: Parameterdatei lesen und in die WT-Felder zerlegen    *
019400******************************************************************
019500 B000-VORLAUF SECTION.
019600 B000-00.
019700     PERFORM C000-INIT
019800     PERFORM U200-TIMESTAMP
019900     DISPLAY K-MODUL " START  " TAL-TIME-N14
020000*
020100     PERFORM F100-OEFFNE-PARMDATEI
020200     IF  PRG-ABBRUCH
020300         EXIT SECTION
020400     END-IF
020500*
020600     READ PWR-PARMDATEI
020700         AT END
020800             DISPLAY "PWRDRV0O: Parameterdatei ist leer"
020810             MOVE "Parameterdatei ist leer" TO PWR-DIA-TEXT
020820             SET PWR-DIA-DATEI-FEHLER TO TRUE
020830             PERFORM U900-FEHLERPROTOKOLL
020900             SET PRG-ABBRUCH TO TRUE
021000     END-READ
021100     CLOSE PWR-PARMDATEI
021200     IF  PRG-ABBRUCH
021300         EXIT SECTION
021400     END-IF
021500*
021600     PERFORM C100-PARAMETER-ZERLEGEN
021700     .
021800 B000-99.
021900     EXIT.
022000******************************************************************
022100* Ende: Rueckblick auf den Lauf protokollieren                    *
022200******************************************************************
022300 B090-ENDE SECTION.
022400 B090-00.
022500     IF  PRG-ABBRUCH
022600         DISPLAY K-MODUL " ABBRUCH"
022700     ELSE
022800         DISPLAY K-MODUL " ENDE   Batch PWRBATCH-1 erfolgreich"
022900     END-IF
023000     .
023100 B090-99.
023200     EXIT.
023300******************************************************************
023400* Verarbeitung: die vier Batchmodule in fester Reihenfolge rufen  *
023500* Lader -> Aggregator -> Reporter -> Historie (Anhaengen,        *
023600* anschliessend Auflisten); bricht ein Modul ab, werden die      *
023700* nachfolgenden Module nicht mehr aufgerufen                     *
023800******************************************************************
023900 B100-VERARBEITUNG SECTION.
024000 B100-00.
024100     PERFORM D100-AUFRUF-LADER
024200     IF  PRG-ABBRUCH
024300         EXIT SECTION
024400     END-IF
024500*
024600     PERFORM D200-AUFRUF-AGGREGATOR
024700     IF  PRG-ABBRUCH
024800         EXIT SECTION
024900     END-IF
025000*
025100     PERFORM D300-AUFRUF-REPORTER
025200     IF  PRG-ABBRUCH
025300         EXIT SECTION
025400     END-IF
025500*
025600     PERFORM D400-AUFRUF-HISTORIE-ANHAENGEN
025700     IF  PRG-ABBRUCH
025800         EXIT SECTION
025900     END-IF
026000*
026100     PERFORM D500-AUFRUF-HISTORIE-AUFLISTEN
026200     .
026300 B100-99.
026400     EXIT.
026500******************************************************************
026600* Zerlegt den Parametersatz am Semikolon in die neun WT-Felder   *
026700******************************************************************
026800 C100-PARAMETER-ZERLEGEN SECTION.
026900 C100-00.
027000     MOVE SPACES TO WT-FELDER
027100     UNSTRING PWR-PARM-TEXT DELIMITED BY ";"
027200         INTO WT-LOD-DATEINAME
027300              WT-LOD-TRENNZEICHEN
027400              WT-LOD-KOPFZEILE
027500              WT-AGG-EINHEIT
027600              WT-AGG-FUNKTION
027700              WT-AGG-BESCHREIBUNG
027800              WT-RPT-EXPORTART
027900              WT-RPT-PFAD
028000              WT-HST-PFAD
028100     .
028200 C100-99.
028300     EXIT.
028400******************************************************************
028500* Initialisierung von Feldern und Strukturen                     *
028600******************************************************************
028700 C000-INIT SECTION.
028800 C000-00.
028900     INITIALIZE SCHALTER
029000     .
029100 C000-99.
029200     EXIT.
029300******************************************************************
029400* Aufruf des Laders PWRLOD0M                                      *
029500******************************************************************
029600 D100-AUFRUF-LADER SECTION.
029700 D100-00.
029800     MOVE WT-LOD-DATEINAME       TO LINK-LOD-DATEINAME
029900     MOVE WT-LOD-TRENNZEICHEN    TO LINK-LOD-TRENNZEICHEN
030000     MOVE WT-LOD-KOPFZEILE       TO LINK-LOD-KOPFZEILE
030100     MOVE ZERO                   TO LINK-LOD-RC
030200*
030300     CALL "PWRLOD0M"     USING LINK-LOD-REC
030400     EVALUATE LINK-LOD-RC
030500        WHEN   ZERO   MOVE LINK-LOD-ANZ-SAETZE TO D-NUM9
030600                      DISPLAY "PWRDRV0O: Lader OK, Saetze: " D-NUM9
030700        WHEN   9999   DISPLAY "PWRDRV0O: RC 9999 aus PWRLOD0M"
030800                      SET PRG-ABBRUCH TO TRUE
030900        WHEN   OTHER  MOVE LINK-LOD-RC TO D-NUM4
031000                      DISPLAY "PWRDRV0O: unbekannter RC " D-NUM4
031100                              " aus PWRLOD0M"
031200                      SET PRG-ABBRUCH TO TRUE
031300     END-EVALUATE
031400     .
031500 D100-99.
031600     EXIT.
031700******************************************************************
031800* Aufruf des Aggregators PWRAGG0M                                 *
031900******************************************************************
032000 D200-AUFRUF-AGGREGATOR SECTION.
032100 D200-00.
032200     MOVE WT-AGG-EINHEIT         TO LINK-AGG-EINHEIT
032300     MOVE WT-AGG-FUNKTION        TO LINK-AGG-FUNKTION
032400     MOVE WT-AGG-BESCHREIBUNG    TO LINK-AGG-BESCHREIBUNG
032500     MOVE ZERO                   TO LINK-AGG-RC
032600*
032700     CALL "PWRAGG0M"     USING LINK-AGG-REC
032800     EVALUATE LINK-AGG-RC
032900        WHEN   ZERO   DISPLAY "PWRDRV0O: Aggregator OK"
033000        WHEN   9999   DISPLAY "PWRDRV0O: RC 9999 aus PWRAGG0M"
033100                      SET PRG-ABBRUCH TO TRUE
033200        WHEN   OTHER  MOVE LINK-AGG-RC TO D-NUM4
033300                      DISPLAY "PWRDRV0O: unbekannter RC " D-NUM4
033400                              " aus PWRAGG0M"
033500                      SET PRG-ABBRUCH TO TRUE
033600     END-EVALUATE
033700     .
033800 D200-99.
033900     EXIT.
034000******************************************************************
034100* Aufruf des Reporters PWRRPT0M                                   *
034200******************************************************************
034300 D300-AUFRUF-REPORTER SECTION.
034400 D300-00.
034500     MOVE WT-RPT-EXPORTART       TO LINK-RPT-EXPORTART
034600     MOVE WT-RPT-PFAD            TO LINK-RPT-PFAD
034700     MOVE ZERO                   TO LINK-RPT-RC
034800*
034900     CALL "PWRRPT0M"     USING LINK-RPT-REC
035000     EVALUATE LINK-RPT-RC
035100        WHEN   ZERO   DISPLAY "PWRDRV0O: Reporter OK, Datei: "
035200                              WT-RPT-PFAD
035300        WHEN   9999   DISPLAY "PWRDRV0O: RC 9999 aus PWRRPT0M"
035400                      SET PRG-ABBRUCH TO TRUE
035500        WHEN   OTHER  MOVE LINK-RPT-RC TO D-NUM4
035600                      DISPLAY "PWRDRV0O: unbekannter RC " D-NUM4
035700                              " aus PWRRPT0M"
035800                      SET PRG-ABBRUCH TO TRUE
035900     END-EVALUATE
036000     .
036100 D300-99.
036200     EXIT.
036300******************************************************************
036400* Aufruf der Report-Historie PWRHST0M zum Anhaengen des eben      *
036500* geschriebenen Berichts                                          *
036600******************************************************************
036700 D400-AUFRUF-HISTORIE-ANHAENGEN SECTION.
036800 D400-00.
036900     SET LINK-HST-ANHAENGEN      TO TRUE
037000     MOVE WT-AGG-BESCHREIBUNG    TO LINK-HST-BESCHREIBUNG
037100     MOVE WT-RPT-EXPORTART       TO LINK-HST-EXPORTART
037200     MOVE WT-HST-PFAD            TO LINK-HST-PFAD
037300     MOVE WT-RPT-PFAD            TO LINK-HST-AUSGABEPFAD
037400     MOVE ZERO                   TO LINK-HST-RC
037500*
037600     CALL "PWRHST0M"     USING LINK-HST-REC
037700     EVALUATE LINK-HST-RC
037800        WHEN   ZERO   DISPLAY "PWRDRV0O: Historie angehaengt"
037900        WHEN   9999   DISPLAY "PWRDRV0O: RC 9999 aus PWRHST0M "
038000                              "(Anhaengen)"
038100                      SET PRG-ABBRUCH TO TRUE
038200        WHEN   OTHER  MOVE LINK-HST-RC TO D-NUM4
038300                      DISPLAY "PWRDRV0O: unbekannter RC " D-NUM4
038400                              " aus PWRHST0M (Anhaengen)"
038500                      SET PRG-ABBRUCH TO TRUE
038600     END-EVALUATE
038700     .
038800 D400-99.
038900     EXIT.
039000******************************************************************
039100* Aufruf der Report-Historie PWRHST0M zum Auflisten aller bisher  *
039200* gespeicherten Berichte auf der Konsole                          *
039300******************************************************************
039400 D500-AUFRUF-HISTORIE-AUFLISTEN SECTION.
039500 D500-00.
039600     SET LINK-HST-AUFLISTEN      TO TRUE
039700     MOVE WT-HST-PFAD            TO LINK-HST-PFAD
039800     MOVE ZERO                   TO LINK-HST-RC
039900*
040000     CALL "PWRHST0M"     USING LINK-HST-REC
040100     EVALUATE LINK-HST-RC
040200        WHEN   ZERO   CONTINUE
040300        WHEN   9999   DISPLAY "PWRDRV0O: RC 9999 aus PWRHST0M "
040400                              "(Auflisten)"
040500                      SET PRG-ABBRUCH TO TRUE
040600        WHEN   OTHER  MOVE LINK-HST-RC TO D-NUM4
040700                      DISPLAY "PWRDRV0O: unbekannter RC " D-NUM4
040800                              " aus PWRHST0M (Auflisten)"
040900                      SET PRG-ABBRUCH TO TRUE
041000     END-EVALUATE
041100     .
041200 D500-99.
041300     EXIT.
041400******************************************************************
041500* Oeffnen der Parameterdatei (Eingabe)                             *
041600******************************************************************
041700 F100-OEFFNE-PARMDATEI SECTION.
041800 F100-00.
041900     OPEN INPUT PWR-PARMDATEI
042000     IF  FILE-NOK
042100         DISPLAY "PWRDRV0O: Parameterdatei nicht geoeffnet, "
042200                 "Status " FILE-STATUS
042210         MOVE "Parameterdatei nicht geoeffnet" TO PWR-DIA-TEXT
042220         SET PWR-DIA-DATEI-FEHLER TO TRUE
042230         PERFORM U900-FEHLERPROTOKOLL
042300         SET PRG-ABBRUCH TO TRUE
042400     END-IF
042500     .
042600 F100-99.
042700     EXIT.
042800******************************************************************
042900* Zeitstempel fuer Start-/Endeprotokoll erstellen                 *
043000******************************************************************
043100 U200-TIMESTAMP SECTION.
043200 U200-00.
043300     ACCEPT TAL-TIME-D FROM DATE YYYYMMDD
043400     .
043500 U200-99.
043600     EXIT.
043650******************************************************************
043660* Fehlerprotokoll: Diagnosesatz (Copy PWRERRC) fuer Konsolen-     *
043670* Fehlerausgabe ausfuellen und anzeigen                           *
043680******************************************************************
043690 U900-FEHLERPROTOKOLL SECTION.
043691 U900-00.
043692     MOVE K-MODUL            TO PWR-DIA-MODUL
043693     DISPLAY PWR-DIA-MODUL "-" PWR-DIA-KENNZEICHEN ": "
043694             PWR-DIA-TEXT
043695     .
043696 U900-99.
043697     EXIT.
