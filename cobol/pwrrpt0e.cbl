000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200?NOLMAP, SYMBOLS, INSPECT
000300?SAVE ALL
000400?SAVEABEND
000500?LINES 66
000600?CHECK 3
000700*
000800 IDENTIFICATION DIVISION.
000900*
001000 PROGRAM-ID.     PWRRPT0M.
001100 AUTHOR.         K. BOSSHARD.
001200 INSTALLATION.   WSOFT SYSTEME - ANWENDUNGSENTWICKLUNG.
001300 DATE-WRITTEN.   1989-04-18.
001400 DATE-COMPILED.
001500 SECURITY.       NUR FUER INTERNEN GEBRAUCH - WSOFT SYSTEME.
001600*
001700******************************************************************
001800* Letzte Aenderung :: 2018-11-06                                 *
001900* Letzte Version   :: A.02.02                                    *
002000* Kurzbeschreibung :: Reportgenerator fuer das Aggregationser-   *
002100*                     gebnis (txt/md/html)                       *
002200* Auftrag          :: PWRBATCH-1                                 *
002300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*
002400*----------------------------------------------------------------*
002500* Vers.   | Datum      | von | Kommentar                         *
002600*---------|------------|-----|-----------------------------------*
002700* A.00.00 | 1989-04-18 | kbs | Neuerstellung fuer PWRBATCH-1       *A01
002800*         |            |     | (Ausgabe damals nur Textformat)   *A01
002900* A.01.00 | 1994-02-11 | hrm | HTML-Ausgabeformat ergaenzt         *A02
003000* A.01.01 | 1999-01-21 | hrm | Jahr-2000: keine Datumsfelder hier,*A03
003100*         |            |     | nur Pruefvermerk                  *A03
003200* A.02.00 | 2006-06-02 | dln | Markdown-Ausgabeformat ergaenzt    *A04
003300* A.02.01 | 2012-02-09 | kl  | LINK-RPT-PFAD jetzt X(80), Dynamic-*A05
003400*         |            |     | Assign statt fester Satzlaenge    *A05
003500* A.02.02 | 2018-11-06 | LOR | Pruefung "Datei existiert bereits"*A06
003600*         |            |     | vor dem OPEN OUTPUT ergaenzt       *A06
003700*----------------------------------------------------------------*
003800*
003900* Programmbeschreibung
004000* --------------------
004100* Schreibt das vom Aggregator (PWRAGG0M) gebildete Ergebnis
004200* (PWRA-GRUPPEN-TABELLE) in eine der drei Exportarten TXT, MD
004300* oder HTML. Jede Exportart enthaelt Titel, feste Legende und
004400* die drei Abschnitte Kitchen/Laundry/A-C.
004500*
004600******************************************************************
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     SWITCH-15 IS ANZEIGE-VERSION
005200         ON STATUS IS SHOW-VERSION
005300     CLASS ALPHNUM IS "0123456789"
005400                      "abcdefghijklmnopqrstuvwxyz"
005500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT PWR-REPORTDATEI  ASSIGN TO #DYNAMIC
006000         FILE STATUS IS FILE-STATUS.
006100*
006200 DATA DIVISION.
006300 FILE SECTION.
006400*
006500 FD  PWR-REPORTDATEI.
006600 01          PWR-REPORT-SATZ.
006700     05      PWR-REPORT-ZEILE        PIC X(200).
006750     05      FILLER                  PIC X(04).
006800*
006900 WORKING-STORAGE SECTION.
007000*--------------------------------------------------------------------*
007100* Comp-Felder: Praefix Cn mit n = Anzahl Digits                     *
007200*--------------------------------------------------------------------*
007300 01          COMP-FELDER.
007400     05      C4-ANZ              PIC S9(04) COMP.
007500     05      C4-I1               PIC S9(04) COMP.
007600     05      C4-X.
007700         10                      PIC X VALUE LOW-VALUE.
007800         10  C4-X2               PIC X.
007900     05      C4-NUM REDEFINES C4-X
008000                                 PIC S9(04) COMP.
008100     05      ASS-FSTATUS         PIC S9(04) COMP.
008110     05      C4-TRIM-LEN         PIC S9(04) COMP.
008120     05      FILLER              PIC X(02).
008150 01          ASS-FNAME           PIC X(80).
008200*
008300*--------------------------------------------------------------------*
008400* Display-Felder: Praefix D                                        *
008500*--------------------------------------------------------------------*
008600 01          DISPLAY-FELDER.
008700     05      D-NUM4              PIC -9(04).
008800     05      D-WERT              PIC -9(09).9(4).
008850     05      FILLER              PIC X(02).
008900*
009000*--------------------------------------------------------------------*
009100* Felder mit konstantem Inhalt: Praefix K                          *
009200*--------------------------------------------------------------------*
009300 01          KONSTANTE-FELDER.
009400     05      K-MODUL             PIC X(08) VALUE "PWRRPT0M".
009500     05      K-VERSION           PIC X(08) VALUE "A.02.02 ".
009600     05      K-LEGENDE           PIC X(57) VALUE
009700         "avg consumption (watt-hours) over (a) Kitchen, (b) Laundr".
009800     05      K-LEGENDE2          PIC X(12) VALUE "y, (c) A/C".
009850     05      FILLER              PIC X(02).
009900*
010000*----------------------------------------------------------------*
010100* Conditional-Felder                                             *
010200*----------------------------------------------------------------*
010300 01          SCHALTER.
010400     05      FILE-STATUS         PIC X(02).
010500         88  FILE-OK                         VALUE "00".
010600         88  FILE-NOK                        VALUE "01" THRU "99".
010700     05  REC-STAT REDEFINES FILE-STATUS.
010800         10  FILE-STATUS1        PIC X.
010900         10  FILE-STATUS2        PIC X.
011000             88  FILE-NONAME             VALUE "5".
011100     05      PRG-STATUS          PIC 9.
011200         88  PRG-OK                          VALUE ZERO.
011300         88  PRG-ABBRUCH                     VALUE 2.
011350     05      FILLER              PIC X(02).
011400*
011500*--------------------------------------------------------------------*
011600* Arbeitsfelder - Praefix W-                                       *
011700*--------------------------------------------------------------------*
011800 01          WORK-ZEILE.
011900     05      W-ZEILE             PIC X(200).
011950     05      W-TRIM-FELD         PIC X(60).
012000     05      FILLER              PIC X(04).
012100*
012200 01          TAL-TIME-D.
012300     05      TAL-JHJJMMTT        PIC 9(08).
012400     05      TAL-HHMISS          PIC 9(06).
012450 01          TAL-TIME-N REDEFINES TAL-TIME-D.
012460     05      TAL-TIME-N14        PIC 9(14).
012500*
012600     COPY    PWRAGGC.
012700     COPY    PWRERRC.
012800*
012900 LINKAGE SECTION.
013000     COPY    PWRLNKC.
013100*
013200 PROCEDURE DIVISION USING LINK-RPT-REC.
013300******************************************************************
013400* Steuerungs-Section                                             *
013500******************************************************************
013600 A100-STEUERUNG SECTION.
013700 A100-00.
013800     IF  SHOW-VERSION
013900         DISPLAY K-MODUL " Version: " K-VERSION
014000         EXIT PROGRAM
014100     END-IF
014200*
014300     PERFORM B000-VORLAUF
014400     IF  PRG-ABBRUCH
014500         PERFORM B090-ENDE
014600         EXIT PROGRAM
014700     END-IF
014800*
014900     PERFORM B100-VERARBEITUNG
015000     PERFORM B090-ENDE
015100     EXIT PROGRAM
015200     .
015300 A100-99.
015400     EXIT.
015500******************************************************************
015600* Vorlauf: Pruefungen und Oeffnen der Ausgabedatei                *
015700******************************************************************
015800 B000-VORLAUF SECTION.
015900 B000-00.
016000     ACCEPT TAL-JHJJMMTT FROM DATE YYYYMMDD
016100     DISPLAY K-MODUL " START  " TAL-JHJJMMTT
016200*
016300     IF  PWRA-GRUPPEN-ANZ = ZERO
016400         DISPLAY "PWRRPT0M: kein Aggregationsergebnis vorhanden"
016410         MOVE "kein Aggregationsergebnis vorhanden" TO PWR-DIA-TEXT
016420         SET PWR-DIA-VALID-FEHLER TO TRUE
016430         PERFORM U900-FEHLERPROTOKOLL
016500         SET PRG-ABBRUCH TO TRUE
016600         EXIT SECTION
016700     END-IF
016800*
016900     IF  LINK-RPT-EXPORTART NOT = "txt " AND
017000         LINK-RPT-EXPORTART NOT = "md  " AND
017100         LINK-RPT-EXPORTART NOT = "html"
017200         DISPLAY "PWRRPT0M: unbekannte Exportart "
017300                 LINK-RPT-EXPORTART
017310         MOVE "unbekannte Exportart" TO PWR-DIA-TEXT
017320         SET PWR-DIA-VALID-FEHLER TO TRUE
017330         PERFORM U900-FEHLERPROTOKOLL
017400         SET PRG-ABBRUCH TO TRUE
017500         EXIT SECTION
017600     END-IF
017700*
017800     IF  LINK-RPT-PFAD = SPACES
017900         DISPLAY "PWRRPT0M: Ausgabepfad fehlt in LINK-REC"
017910         MOVE "Ausgabepfad fehlt in LINK-REC" TO PWR-DIA-TEXT
017920         SET PWR-DIA-VALID-FEHLER TO TRUE
017930         PERFORM U900-FEHLERPROTOKOLL
018000         SET PRG-ABBRUCH TO TRUE
018100         EXIT SECTION
018200     END-IF
018300*
018400     PERFORM F050-PRUEFE-DATEI-VORHANDEN
018500     IF  PRG-ABBRUCH
018600         EXIT SECTION
018700     END-IF
018800*
018900     PERFORM F100-OEFFNE-REPORTDATEI
019000     .
019100 B000-99.
019200     EXIT.
019300******************************************************************
019400* Pruefen, ob unter dem Ausgabepfad bereits eine Datei existiert *
019500* (versuchsweises Oeffnen zum Lesen, muss mit FILE-NONAME enden) *
019600******************************************************************
019700 F050-PRUEFE-DATEI-VORHANDEN SECTION.
019800 F050-00.
019900     MOVE  LINK-RPT-PFAD    TO ASS-FNAME
020000     MOVE  ZERO             TO ASS-FSTATUS
020100*
020200     ENTER "COBOLASSIGN" USING  PWR-REPORTDATEI
020300                                ASS-FNAME
020400                         GIVING ASS-FSTATUS
020500*
020600     IF  ASS-FSTATUS NOT = ZERO
020700         DISPLAY "PWRRPT0M: Fehler bei COBOLASSIGN: "
020800                 ASS-FNAME " " ASS-FSTATUS
020810         MOVE "Fehler bei COBOLASSIGN" TO PWR-DIA-TEXT
020820         SET PWR-DIA-DATEI-FEHLER TO TRUE
020830         PERFORM U900-FEHLERPROTOKOLL
020900         SET PRG-ABBRUCH TO TRUE
021000         EXIT SECTION
021100     END-IF
021200*
021300     OPEN INPUT PWR-REPORTDATEI
021400     IF  FILE-OK
021500         CLOSE PWR-REPORTDATEI
021600         DISPLAY "PWRRPT0M: Ausgabedatei existiert bereits: "
021700                 LINK-RPT-PFAD
021710         MOVE "Ausgabedatei existiert bereits" TO PWR-DIA-TEXT
021720         SET PWR-DIA-DATEI-FEHLER TO TRUE
021730         PERFORM U900-FEHLERPROTOKOLL
021800         SET PRG-ABBRUCH TO TRUE
021900     END-IF
022000     .
022100 F050-99.
022200     EXIT.
022300******************************************************************
022400* Ausgabedatei neu anlegen und zum Schreiben oeffnen              *
022500******************************************************************
022600 F100-OEFFNE-REPORTDATEI SECTION.
022700 F100-00.
022800     MOVE  LINK-RPT-PFAD    TO ASS-FNAME
022900     MOVE  ZERO             TO ASS-FSTATUS
023000*
023100     ENTER "COBOLASSIGN" USING  PWR-REPORTDATEI
023200                                ASS-FNAME
023300                         GIVING ASS-FSTATUS
023400*
023500     IF  ASS-FSTATUS NOT = ZERO
023600         DISPLAY "PWRRPT0M: Fehler bei COBOLASSIGN: "
023700                 ASS-FNAME " " ASS-FSTATUS
023710         MOVE "Fehler bei COBOLASSIGN" TO PWR-DIA-TEXT
023720         SET PWR-DIA-DATEI-FEHLER TO TRUE
023730         PERFORM U900-FEHLERPROTOKOLL
023800         SET PRG-ABBRUCH TO TRUE
023900         EXIT SECTION
024000     END-IF
024100*
024200     OPEN OUTPUT PWR-REPORTDATEI
024300     IF  FILE-NOK
024400         DISPLAY "PWRRPT0M: OPEN OUTPUT fehlgeschlagen: "
024500                 FILE-STATUS
024510         MOVE "OPEN OUTPUT fehlgeschlagen" TO PWR-DIA-TEXT
024520         SET PWR-DIA-DATEI-FEHLER TO TRUE
024530         PERFORM U900-FEHLERPROTOKOLL
024600         SET PRG-ABBRUCH TO TRUE
024700     END-IF
024800     .
024900 F100-99.
025000     EXIT.
025100******************************************************************
025200* Ende: Ausgabedatei schliessen und Returncode setzen            *
025300******************************************************************
025400 B090-ENDE SECTION.
025500 B090-00.
025600     IF  PRG-ABBRUCH
025700         MOVE 9999           TO LINK-RPT-RC
025800         DISPLAY K-MODUL " ABBRUCH"
025900     ELSE
026000         CLOSE PWR-REPORTDATEI
026100         MOVE ZERO           TO LINK-RPT-RC
026200         DISPLAY K-MODUL " ENDE"
026300     END-IF
026400     .
026500 B090-99.
026600     EXIT.
026700******************************************************************
026800* Report nach Exportart verzweigen                                *
026900******************************************************************
027000 B100-VERARBEITUNG SECTION.
027100 B100-00.
027200     EVALUATE LINK-RPT-EXPORTART
027300         WHEN "txt "  PERFORM E100-SCHREIBE-TXT
027400         WHEN "md  "  PERFORM E200-SCHREIBE-MD
027500         WHEN "html"  PERFORM E300-SCHREIBE-HTML
027600     END-EVALUATE
027700     .
027800 B100-99.
027900     EXIT.
028000******************************************************************
028100* TXT-Ausgabe: Titel, "="-Unterstreichung, Legende, je Abschnitt *
028200* Ueberschrift mit "-"-Unterstreichung und "* Label: Wert"-Zeilen*
028300******************************************************************
028400 E100-SCHREIBE-TXT SECTION.
028500 E100-00.
028600     MOVE PWRA-BESCHREIBUNG   TO W-ZEILE
028700     PERFORM G100-ZEILE-SCHREIBEN
028800*
028900     MOVE ALL "=" TO W-ZEILE
029000     PERFORM G100-ZEILE-SCHREIBEN
029100*
029200     MOVE SPACES TO W-ZEILE
029300     STRING K-LEGENDE DELIMITED BY SIZE
029400            K-LEGENDE2 DELIMITED BY SIZE
029500            INTO W-ZEILE
029600     PERFORM G100-ZEILE-SCHREIBEN
029700*
029800     MOVE SPACES TO W-ZEILE
029900     PERFORM G100-ZEILE-SCHREIBEN
030000*
030100     MOVE "Kitchen" TO W-ZEILE
030200     PERFORM G100-ZEILE-SCHREIBEN
030300     MOVE ALL "-" TO W-ZEILE
030400     PERFORM G100-ZEILE-SCHREIBEN
030500     PERFORM E110-TXT-KITCHEN THRU E110-99
030600             VARYING PWRA-GRP-IDX FROM 1 BY 1
030700             UNTIL PWRA-GRP-IDX > PWRA-GRUPPEN-ANZ
030800*
030900     MOVE "Laundry" TO W-ZEILE
031000     PERFORM G100-ZEILE-SCHREIBEN
031100     MOVE ALL "-" TO W-ZEILE
031200     PERFORM G100-ZEILE-SCHREIBEN
031300     PERFORM E120-TXT-LAUNDRY THRU E120-99
031400             VARYING PWRA-GRP-IDX FROM 1 BY 1
031500             UNTIL PWRA-GRP-IDX > PWRA-GRUPPEN-ANZ
031600*
031700     MOVE "A/C" TO W-ZEILE
031800     PERFORM G100-ZEILE-SCHREIBEN
031900     MOVE ALL "-" TO W-ZEILE
032000     PERFORM G100-ZEILE-SCHREIBEN
032100     PERFORM E130-TXT-AC THRU E130-99
032200             VARYING PWRA-GRP-IDX FROM 1 BY 1
032300             UNTIL PWRA-GRP-IDX > PWRA-GRUPPEN-ANZ
032400     .
032500 E100-99.
032600     EXIT.
032700 E110-TXT-KITCHEN SECTION.
032800 E110-00.
032900     MOVE PWRA-GRP-KITCHEN-ERG(PWRA-GRP-IDX) TO D-WERT
032950     MOVE PWRA-GRP-LABEL(PWRA-GRP-IDX) TO W-TRIM-FELD
032960     PERFORM G150-FELD-TRIMMEN
033000     MOVE SPACES TO W-ZEILE
033100     STRING "* " DELIMITED BY SIZE
033200            W-TRIM-FELD(1:C4-TRIM-LEN) DELIMITED BY SIZE
033300            ": " DELIMITED BY SIZE
033400            D-WERT DELIMITED BY SIZE
033500            INTO W-ZEILE
033600     PERFORM G100-ZEILE-SCHREIBEN
033700     .
033800 E110-99.
033900     EXIT.
034000 E120-TXT-LAUNDRY SECTION.
034100 E120-00.
034200     MOVE PWRA-GRP-LAUNDRY-ERG(PWRA-GRP-IDX) TO D-WERT
034250     MOVE PWRA-GRP-LABEL(PWRA-GRP-IDX) TO W-TRIM-FELD
034260     PERFORM G150-FELD-TRIMMEN
034300     MOVE SPACES TO W-ZEILE
034400     STRING "* " DELIMITED BY SIZE
034500            W-TRIM-FELD(1:C4-TRIM-LEN) DELIMITED BY SIZE
034600            ": " DELIMITED BY SIZE
034700            D-WERT DELIMITED BY SIZE
034800            INTO W-ZEILE
034900     PERFORM G100-ZEILE-SCHREIBEN
035000     .
035100 E120-99.
035200     EXIT.
035300 E130-TXT-AC SECTION.
035400 E130-00.
035500     MOVE PWRA-GRP-AC-ERG(PWRA-GRP-IDX) TO D-WERT
035550     MOVE PWRA-GRP-LABEL(PWRA-GRP-IDX) TO W-TRIM-FELD
035560     PERFORM G150-FELD-TRIMMEN
035600     MOVE SPACES TO W-ZEILE
035700     STRING "* " DELIMITED BY SIZE
035800            W-TRIM-FELD(1:C4-TRIM-LEN) DELIMITED BY SIZE
035900            ": " DELIMITED BY SIZE
036000            D-WERT DELIMITED BY SIZE
036100            INTO W-ZEILE
036200     PERFORM G100-ZEILE-SCHREIBEN
036300     .
036400 E130-99.
036500     EXIT.
036600******************************************************************
036700* MD-Ausgabe: "# Titel", Legende, "## Kitchen"/"## Laundry"/     *
036800* "## A/C", "* Label: Wert"-Bulletzeilen                         *
036900******************************************************************
037000 E200-SCHREIBE-MD SECTION.
037100 E200-00.
037150     MOVE PWRA-BESCHREIBUNG TO W-TRIM-FELD
037160     PERFORM G150-FELD-TRIMMEN
037200     MOVE SPACES TO W-ZEILE
037300     STRING "# " DELIMITED BY SIZE
037400            W-TRIM-FELD(1:C4-TRIM-LEN) DELIMITED BY SIZE
037500            INTO W-ZEILE
037600     PERFORM G100-ZEILE-SCHREIBEN
037700*
037800     MOVE SPACES TO W-ZEILE
037900     STRING K-LEGENDE DELIMITED BY SIZE
038000            K-LEGENDE2 DELIMITED BY SIZE
038100            INTO W-ZEILE
038200     PERFORM G100-ZEILE-SCHREIBEN
038300*
038400     MOVE "## Kitchen" TO W-ZEILE
038500     PERFORM G100-ZEILE-SCHREIBEN
038600     PERFORM E110-TXT-KITCHEN THRU E110-99
038700             VARYING PWRA-GRP-IDX FROM 1 BY 1
038800             UNTIL PWRA-GRP-IDX > PWRA-GRUPPEN-ANZ
038900*
039000     MOVE "## Laundry" TO W-ZEILE
039100     PERFORM G100-ZEILE-SCHREIBEN
039200     PERFORM E120-TXT-LAUNDRY THRU E120-99
039300             VARYING PWRA-GRP-IDX FROM 1 BY 1
039400             UNTIL PWRA-GRP-IDX > PWRA-GRUPPEN-ANZ
039500*
039600     MOVE "## A/C" TO W-ZEILE
039700     PERFORM G100-ZEILE-SCHREIBEN
039800     PERFORM E130-TXT-AC THRU E130-99
039900             VARYING PWRA-GRP-IDX FROM 1 BY 1
040000             UNTIL PWRA-GRP-IDX > PWRA-GRUPPEN-ANZ
040100     .
040200 E200-99.
040300     EXIT.
040400******************************************************************
040500* HTML-Ausgabe: minimales HTML-Dokument mit Title/H1/P/H2/UL-LI  *
040600******************************************************************
040700 E300-SCHREIBE-HTML SECTION.
040800 E300-00.
040900     MOVE "<html><head><title>" TO W-ZEILE
041000     PERFORM G100-ZEILE-SCHREIBEN
041100*
041150     MOVE PWRA-BESCHREIBUNG TO W-TRIM-FELD
041160     PERFORM G150-FELD-TRIMMEN
041200     MOVE SPACES TO W-ZEILE
041300     STRING W-TRIM-FELD(1:C4-TRIM-LEN) DELIMITED BY SIZE
041400            "</title></head><body>" DELIMITED BY SIZE
041500            INTO W-ZEILE
041600     PERFORM G100-ZEILE-SCHREIBEN
041700*
041750     MOVE PWRA-BESCHREIBUNG TO W-TRIM-FELD
041760     PERFORM G150-FELD-TRIMMEN
041800     MOVE SPACES TO W-ZEILE
041900     STRING "<h1>" DELIMITED BY SIZE
042000            W-TRIM-FELD(1:C4-TRIM-LEN) DELIMITED BY SIZE
042100            "</h1>" DELIMITED BY SIZE
042200            INTO W-ZEILE
042300     PERFORM G100-ZEILE-SCHREIBEN
042400*
042500     MOVE SPACES TO W-ZEILE
042600     STRING "<p>" DELIMITED BY SIZE
042700            K-LEGENDE DELIMITED BY SIZE
042800            K-LEGENDE2 DELIMITED BY SIZE
042900            "</p>" DELIMITED BY SIZE
043000            INTO W-ZEILE
043100     PERFORM G100-ZEILE-SCHREIBEN
043200*
043300     MOVE "<h2>Kitchen</h2><ul>" TO W-ZEILE
043400     PERFORM G100-ZEILE-SCHREIBEN
043500     PERFORM E310-HTML-KITCHEN THRU E310-99
043600             VARYING PWRA-GRP-IDX FROM 1 BY 1
043700             UNTIL PWRA-GRP-IDX > PWRA-GRUPPEN-ANZ
043800     MOVE "</ul>" TO W-ZEILE
043900     PERFORM G100-ZEILE-SCHREIBEN
044000*
044100     MOVE "<h2>Laundry</h2><ul>" TO W-ZEILE
044200     PERFORM G100-ZEILE-SCHREIBEN
044300     PERFORM E320-HTML-LAUNDRY THRU E320-99
044400             VARYING PWRA-GRP-IDX FROM 1 BY 1
044500             UNTIL PWRA-GRP-IDX > PWRA-GRUPPEN-ANZ
044600     MOVE "</ul>" TO W-ZEILE
044700     PERFORM G100-ZEILE-SCHREIBEN
044800*
044900     MOVE "<h2>A/C</h2><ul>" TO W-ZEILE
045000     PERFORM G100-ZEILE-SCHREIBEN
045100     PERFORM E330-HTML-AC THRU E330-99
045200             VARYING PWRA-GRP-IDX FROM 1 BY 1
045300             UNTIL PWRA-GRP-IDX > PWRA-GRUPPEN-ANZ
045400     MOVE "</ul>" TO W-ZEILE
045500     PERFORM G100-ZEILE-SCHREIBEN
045600*
045700     MOVE "</body></html>" TO W-ZEILE
045800     PERFORM G100-ZEILE-SCHREIBEN
045900     .
046000 E300-99.
046100     EXIT.
046200 E310-HTML-KITCHEN SECTION.
046300 E310-00.
046400     MOVE PWRA-GRP-KITCHEN-ERG(PWRA-GRP-IDX) TO D-WERT
046450     MOVE PWRA-GRP-LABEL(PWRA-GRP-IDX) TO W-TRIM-FELD
046460     PERFORM G150-FELD-TRIMMEN
046500     MOVE SPACES TO W-ZEILE
046600     STRING "<li>" DELIMITED BY SIZE
046700            W-TRIM-FELD(1:C4-TRIM-LEN) DELIMITED BY SIZE
046800            ": " DELIMITED BY SIZE
046900            D-WERT DELIMITED BY SIZE
047000            "</li>" DELIMITED BY SIZE
047100            INTO W-ZEILE
047200     PERFORM G100-ZEILE-SCHREIBEN
047300     .
047400 E310-99.
047500     EXIT.
047600 E320-HTML-LAUNDRY SECTION.
047700 E320-00.
047800     MOVE PWRA-GRP-LAUNDRY-ERG(PWRA-GRP-IDX) TO D-WERT
047850     MOVE PWRA-GRP-LABEL(PWRA-GRP-IDX) TO W-TRIM-FELD
047860     PERFORM G150-FELD-TRIMMEN
047900     MOVE SPACES TO W-ZEILE
048000     STRING "<li>" DELIMITED BY SIZE
048100            W-TRIM-FELD(1:C4-TRIM-LEN) DELIMITED BY SIZE
048200            ": " DELIMITED BY SIZE
048300            D-WERT DELIMITED BY SIZE
048400            "</li>" DELIMITED BY SIZE
048500            INTO W-ZEILE
048600     PERFORM G100-ZEILE-SCHREIBEN
048700     .
048800 E320-99.
048900     EXIT.
049000 E330-HTML-AC SECTION.
049100 E330-00.
049200     MOVE PWRA-GRP-AC-ERG(PWRA-GRP-IDX) TO D-WERT
049250     MOVE PWRA-GRP-LABEL(PWRA-GRP-IDX) TO W-TRIM-FELD
049260     PERFORM G150-FELD-TRIMMEN
049300     MOVE SPACES TO W-ZEILE
049400     STRING "<li>" DELIMITED BY SIZE
049500            W-TRIM-FELD(1:C4-TRIM-LEN) DELIMITED BY SIZE
049600            ": " DELIMITED BY SIZE
049700            D-WERT DELIMITED BY SIZE
049800            "</li>" DELIMITED BY SIZE
049900            INTO W-ZEILE
050000     PERFORM G100-ZEILE-SCHREIBEN
050100     .
050200 E330-99.
050300     EXIT.
050400******************************************************************
050500* Eine Zeile aus WORK-ZEILE in die Reportdatei schreiben         *
050600******************************************************************
050700 G100-ZEILE-SCHREIBEN SECTION.
050800 G100-00.
050900     MOVE W-ZEILE TO PWR-REPORT-ZEILE
051000     WRITE PWR-REPORT-SATZ
051100     .
051200 G100-99.
051300     EXIT.
051310******************************************************************
051320* Pad-Bytes am Ende eines rechtsbuendig mit Spaces aufgefuell-   *
051330* ten Feldes (W-TRIM-FELD) ermitteln, damit Labels und Be-       *
051340* schreibungen mit einzelnem eingebettetem Leerzeichen (z.B.     *
051350* "EARLY MORNING") beim Aufbau der Reportzeile nicht zusammen    *
051360* mit dem naechsten STRING-Operanden verschmelzen - liefert die  *
051370* tatsaechliche Datenlaenge in C4-TRIM-LEN (mindestens 1)        *
051380******************************************************************
051390 G150-FELD-TRIMMEN SECTION.
051400 G150-00.
051410     MOVE 60 TO C4-TRIM-LEN
051420     PERFORM G160-EIN-BYTE-PRUEFEN
051430         UNTIL C4-TRIM-LEN = ZERO
051440            OR W-TRIM-FELD(C4-TRIM-LEN:1) NOT = SPACE
051450     IF  C4-TRIM-LEN = ZERO
051460         MOVE 1 TO C4-TRIM-LEN
051470     END-IF
051480     .
051490 G150-99.
051500     EXIT.
051510 G160-EIN-BYTE-PRUEFEN SECTION.
051520 G160-00.
051530     SUBTRACT 1 FROM C4-TRIM-LEN
051540     .
051550 G160-99.
051560     EXIT.
051570******************************************************************
051580* Fehlerprotokoll: Diagnosesatz (Copy PWRERRC) fuer Konsolen-     *
051590* Fehlerausgabe ausfuellen und anzeigen                           *
051600******************************************************************
051610 U900-FEHLERPROTOKOLL SECTION.
051620 U900-00.
051630     MOVE K-MODUL            TO PWR-DIA-MODUL
051640     DISPLAY PWR-DIA-MODUL "-" PWR-DIA-KENNZEICHEN ": "
051650             PWR-DIA-TEXT
051660     .
051670 U900-99.
051680     EXIT.
051690******************************************************************
051700* ENDE Source-Programm                                            *
051710******************************************************************
